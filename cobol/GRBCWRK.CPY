000100*--------------------------------------------------------------*
000110*                                                               *
000120*               @BANNER_START@                                  *
000130*      grbcwrk.cpy                                              *
000140*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000150*      Common working values, switches and rounding work area.  *
000160*               @BANNER_END@                                    *
000170*                                                               *
000180*--------------------------------------------------------------*
000190*
000200* This copybook holds the values that an analyst might have to
000210* change from time to time - default percentages, default table
000220* caps, seed wallet balances - plus the end-of-file switches and
000230* the scratch fields used by the shared UP-rounding routine.  It
000240* is copied into GRBDRV and GRBALG so both programs work from the
000250* same set of constants.
000260*
000270 01  GRBCWRK-CONSTANTS.
000280*
000290*    Defaults applied when the order-settings record leaves the
000300*    corresponding field zero or blank.
000310*
000320     05  DFT-MIN-PROFIT-PCT          PIC S9(3)V9(4) COMP-3
000330                                     VALUE 0.5000.
000340     05  DFT-MIN-VALUE-PER-1PCT      PIC S9(9)V99   COMP-3
000350                                     VALUE 200.00.
000360     05  DFT-MAX-TXN-CAP             PIC S9(9)V99   COMP-3
000370                                     VALUE 10000.00.
000372     05  DFT-BUY-CURRENCY            PIC X(05)
000374                                     VALUE 'USDT'.
000376     05  DFT-SELL-CURRENCY           PIC X(05)
000378                                     VALUE 'BTC'.
000380*
000390*    Seed balances credited to a wallet the first time the
000400*    driver sees its address (see GRBDRV-130-SEED-WALLETS).
000410*
000420     05  DFT-SEED-CURRENCY-COUNT     PIC 9(2)       COMP
000430                                     VALUE 5.
000440*
000450*    The five seed currencies and their opening balances cannot
000460*    be loaded with a VALUE clause because each OCCURS entry
000470*    needs a different amount - GRBDRV-135-INIT-SEED-TABLE moves
000480*    them in one at a time when the run starts.
000490*
000500     05  DFT-SEED-TABLE.
000510         10  DFT-SEED-ENTRY OCCURS 5 TIMES
000520                     INDEXED BY DFT-SEED-NDX.
000530             15  DFT-SEED-CURRENCY   PIC X(5).
000540             15  DFT-SEED-BALANCE    PIC S9(11)V9(8) COMP-3.
000550*
000680 01  GRBCWRK-TABLE-LIMITS.
000690     05  WS-MAX-ORDERS               PIC 9(4)   COMP VALUE 0500.
000700     05  WS-MAX-POSITIONS            PIC 9(4)   COMP VALUE 4000.
000710     05  WS-MAX-WALLETS              PIC 9(4)   COMP VALUE 0200.
000720     05  WS-MAX-JOURNAL-LINES        PIC 9(2)   COMP VALUE 20.
000730*
000740 01  GRBCWRK-SWITCHES.
000750     05  WS-TICKFILE-EOF-SW          PIC X      VALUE 'N'.
000760         88  TICKFILE-EOF                       VALUE 'Y'.
000770     05  WS-ORDSETFILE-EOF-SW        PIC X      VALUE 'N'.
000780         88  ORDSETFILE-EOF                     VALUE 'Y'.
000790     05  WS-ORDER-FOUND-SW           PIC X      VALUE 'N'.
000800         88  ORDER-FOUND                        VALUE 'Y'.
000810     05  WS-ORDER-ACTIVE-SW          PIC X      VALUE 'N'.
000820         88  ORDER-IS-ACTIVE                    VALUE 'Y'.
000830*
000840*    Shared UP-rounding scratch - see GRBALG-790-ROUND-UP-2D.
000850*    Carried at six decimal places so a price times a four-place
000860*    percent never loses a digit before the round decision.
000870*
000880 01  GRBCWRK-ROUND-AREA.
000890     05  WS-RU-EXACT                 PIC S9(9)V9(6) COMP-3.
000900     05  WS-RU-RESULT                PIC S9(9)V99   COMP-3.
000910     05  WS-RU-CHECK                 PIC S9(9)V9(6) COMP-3.
