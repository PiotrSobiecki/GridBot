000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GRBDRV.
000300 AUTHOR.        D. WOJCIK.
000400 INSTALLATION.  MERIDIAN CLEARING.
000500 DATE-WRITTEN.  MARCH 1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                             *
001100*               @BANNER_START@                                *
001200*      grbdrv.cbl                                             *
001300*      Grid Order Batch Execution System - MERIDIAN CLEARING  *
001400*               @BANNER_END@                                  *
001500*                                                             *
001600*-------------------------------------------------------------*
001700*
001800* FUNCTION -
001900*     Batch driver for the grid-trading order run.  Owns every
002000*     file this system touches:
002100*         ORDSET-FILE  (IN)   standing order settings
002200*         TICK-FILE    (IN)   market price ticks, TICK-SEQ order
002300*         JRNL-FILE    (OUT)  one line per trade GRBALG fires
002400*         POSN-FILE    (OUT)  final snapshot of every position
002500*         RPT-FILE     (OUT)  per-order summary report
002600*     Loads the order settings and builds the in-memory grid-
002700*     state and wallet tables once at the start of the run,
002800*     then reads ticks one at a time, handing each one that
002900*     matches an active order down to GRBALG to decide.  GRBALG
003000*     does no I/O of its own - every table it touches is passed
003100*     down by reference from here and this program is the only
003200*     one that reads or writes a file.
003300*
003400* AMENDMENT HISTORY -
003500*     DATE       PGMR        REQUEST    REMARKS
003600*     03/02/89   D.WOJCIK    DP-0098    ORIGINAL PROGRAM
003700*     11/02/93   T.ABARA     DP-0390    LOAD SWING/ADD/MAX TABLES
003800*                                       OFF THE ORDER SETTINGS
003900*                                       RECORD AT INIT TIME
004000*     09/14/99   R.OKONKWO   DP-0783    Y2K REMEDIATION - REPORT
004100*                                       DATE HEADING IS COSMETIC
004200*                                       ONLY, TICK-SEQ REMAINS
004300*                                       THE ONLY RUN CLOCK AND
004400*                                       NO BUSINESS LOGIC READS
004500*                                       THE RUN DATE, REVIEWED
004600*                                       AND SIGNED OFF
004700*     04/19/01   M.FENWICK   DP-0855    WALLET SEED NOW KEYS OFF
004800*                                       WALLET-ADDR ALONE SO TWO
004900*                                       ORDERS SHARING ONE WALLET
005000*                                       DO NOT DOUBLE-SEED IT
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700*-------------------------------------------------------------*
005800*    Five SELECTs, one per file this program owns.  Logical
005900*    names (ORDSET, TICKIN, JRNLOUT, POSFILE, RPTOUT) are
006000*    resolved to whatever DD/DLBL the run's JCL points them at -
006100*    this program never hard-codes a dataset name.
006200*-------------------------------------------------------------*
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ORDSET-FILE  ASSIGN TO ORDSET
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-ORDSET-STATUS.
006900*
007000     SELECT TICK-FILE    ASSIGN TO TICKIN
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-TICK-STATUS.
007300*
007400     SELECT JRNL-FILE    ASSIGN TO JRNLOUT
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-JRNL-STATUS.
007700*
007800     SELECT POSN-FILE    ASSIGN TO POSFILE
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-POSN-STATUS.
008100*
008200     SELECT RPT-FILE     ASSIGN TO RPTOUT
008300         ACCESS IS SEQUENTIAL
008400         FILE STATUS  IS  WS-RPT-STATUS.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900*-------------------------------------------------------------*
009000*    Standing order settings, one record per grid order this
009100*    run is to trade.  Record layout is the common GRBCSET
009200*    copybook, renamed to OST-ORDSET-REC for this file via the
009300*    REPLACING phrase on the COPY statement below - the
009400*    working-storage table below uses the same copybook again
009500*    under yet a third name, OST-ORDER-ENTRY, once loaded.
009600*-------------------------------------------------------------*
009700*
009800 FD  ORDSET-FILE
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0
010100     RECORDING MODE IS F.
010200     COPY GRBCSET REPLACING ==OST-ORDER-ENTRY== BY ==OST-ORDSET-REC==.
010300*
010400 FD  TICK-FILE
010500*    Market price ticks in ascending TIK-TICK-SEQ order - the
010600*    run's only clock.  One record drives at most one CALL to
010700*    GRBALG, for whichever order its TIK-ORDER-ID matches.
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0
011000     RECORDING MODE IS F.
011100     COPY GRBCTIK.
011200*
011300*-------------------------------------------------------------*
011400*    Trade journal output - one line per BUY/SELL/SHORT/BUYBACK
011500*    GRBALG stages during a tick's CALL, drained into this file
011600*    by GRBDRV-230 right after the CALL returns.
011700*-------------------------------------------------------------*
011800*
011900 FD  JRNL-FILE
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0
012200     RECORDING MODE IS F.
012300     COPY GRBCJRN REPLACING ==JRN-JOURNAL-ENTRY== BY ==JRN-JRNLOUT-REC==.
012400*
012500 FD  POSN-FILE
012600*    Final snapshot of every position this run opened, written
012700*    once at GRBDRV-810 after the last tick is processed - both
012800*    still-OPEN rungs and ones that CLOSED during the run.
012900     LABEL RECORDS ARE STANDARD
013000     BLOCK CONTAINS 0
013100     RECORDING MODE IS F.
013200     COPY GRBCPOS REPLACING ==POS-POSITION-ENTRY== BY ==POS-POSFILE-REC==.
013300*
013400*-------------------------------------------------------------*
013500*    Printer-image report file - 132-byte lines, no copybook of
013600*    its own since every line image it carries (headers, detail,
013700*    totals, wallet rows) is defined once in GRBCRPT instead and
013800*    MOVEd into RPT-LINE a record at a time before each WRITE.
013900*-------------------------------------------------------------*
014000*
014100 FD  RPT-FILE
014200     LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0
014400     RECORDING MODE IS F.
014500 01  RPT-LINE                       PIC X(132).
014600*
014700 WORKING-STORAGE SECTION.
014800*
014900     COPY GRBCWRK.
015000*
015100     COPY GRBCRPT.
015200*
015300*-------------------------------------------------------------*
015400*    FILE STATUS bytes for all five files.  Only WS-TICK-STATUS
015500*    has its own 88-levels tested in logic (end-of-file on the
015600*    driving tick read); the rest exist for an operator or a
015700*    dump to inspect after an ABEND, same convention as GRBWAL's
015800*    caller-visible result byte.
015900*-------------------------------------------------------------*
016000*
016100 01  WS-FILE-STATUS-WORK.
016200     05  WS-ORDSET-STATUS            PIC XX.
016300         88  WS-ORDSET-OK                    VALUE '00'.
016400     05  WS-TICK-STATUS               PIC XX.
016500         88  WS-TICK-OK                      VALUE '00'.
016600         88  WS-TICK-AT-END                  VALUE '10'.
016700     05  WS-JRNL-STATUS               PIC XX.
016800     05  WS-POSN-STATUS               PIC XX.
016900     05  WS-RPT-STATUS                PIC XX.
017000     05  FILLER                       PIC X(05).
017100*
017200*-------------------------------------------------------------*
017300*    Run date for the report heading only - per the Y2K entry
017400*    in the amendment history above, WS-RUN-DATE plays no part
017500*    in any business decision, it is cosmetic print fodder read
017600*    once in GRBDRV-820 and broken into YY/MM/DD by the
017700*    REDEFINES below purely to rearrange it into the heading's
017800*    MM/DD/YY print order.
017900*-------------------------------------------------------------*
018000*
018100 01  WS-RUN-DATE-WORK.
018200     05  WS-RUN-DATE                  PIC 9(06).
018300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
018400         10  WS-RD-YY                 PIC 99.
018500         10  WS-RD-MM                 PIC 99.
018600         10  WS-RD-DD                 PIC 99.
018700*
018800*-------------------------------------------------------------*
018900*    Run-control counter for the operator log - not used by any
019000*    business decision, purely an after-the-run sanity figure so
019100*    whoever watches this batch step can see the run actually
019200*    consumed the tick file it was handed rather than bombing
019300*    out silently after the prime read.  Incremented once per
019400*    successful READ in GRBDRV-210 and DISPLAYed as part of the
019500*    termination message in GRBDRV-800.
019600*-------------------------------------------------------------*
019700*
019800 77  WS-TICKS-READ-CTR               PIC 9(7)       COMP VALUE 0.
019900*
020000*-------------------------------------------------------------*
020100*    Standing-order table, loaded once from ORDSET-FILE.  The
020200*    grid-state and wallet tables below are built from it and
020300*    share its row numbering one for one.
020400*-------------------------------------------------------------*
020500*
020600 01  WS-ORDER-CONTROL.
020700     05  WS-ORDER-COUNT               PIC 9(4)       COMP.
020800*
020900*    The OCCURS/INDEXED BY clause is carried on the copied
021000*    record name itself, not on a separate wrapper entry above
021100*    it - GRBCSET's own body starts at level 10, so it nests
021200*    under the 05-level OST-ORDER-ENTRY OCCURS line the
021300*    REPLACING produces.  See DP-0733 in GRBCSET.CPY.
021400*
021500 01  WS-ORDER-TABLE.
021600     COPY GRBCSET REPLACING ==01  OST-ORDER-ENTRY==
021700                           BY ==05  OST-ORDER-ENTRY
021800                                  OCCURS 500 TIMES
021900                                  INDEXED BY WS-ORD-NDX==.
022000*
022100 01  WS-STATE-TABLE.
022200     COPY GRBCSTA REPLACING ==01  GST-STATE-ENTRY==
022300                           BY ==05  GST-STATE-ENTRY
022400                                  OCCURS 500 TIMES
022500                                  INDEXED BY WS-STA-NDX==.
022600*
022700 01  WS-POS-CONTROL.
022800     05  WS-POS-COUNT                 PIC 9(4)       COMP.
022900     05  WS-NEXT-POS-ID               PIC 9(6)       COMP.
023000 01  WS-POS-TABLE.
023100     COPY GRBCPOS REPLACING ==01  POS-POSITION-ENTRY==
023200                           BY ==05  POS-POSITION-ENTRY
023300                                  OCCURS 4000 TIMES
023400                                  INDEXED BY WS-POS-NDX==.
023500*
023600 01  WS-WLT-CONTROL.
023700     05  WS-WLT-COUNT                 PIC 9(4)       COMP.
023800 01  WS-WLT-TABLE.
023900     COPY GRBCWLT REPLACING ==01  WLT-WALLET-ENTRY==
024000                           BY ==05  WLT-WALLET-ENTRY
024100                                  OCCURS 200 TIMES
024200                                  INDEXED BY WS-WLT-NDX==.
024300*
024400 01  WS-JRN-CONTROL.
024500     05  WS-JRN-COUNT                 PIC 9(2)       COMP.
024600 01  WS-JRN-TABLE.
024700     COPY GRBCJRN REPLACING ==01  JRN-JOURNAL-ENTRY==
024800                           BY ==05  JRN-JOURNAL-ENTRY
024900                                  OCCURS 20 TIMES
025000                                  INDEXED BY WS-JRN-NDX==.
025100*
025200*-------------------------------------------------------------*
025300*    WS-MATCH-ORD-NDX carries a found subscript out of
025400*    GRBDRV-240 back to its caller, same one-shot convention
025500*    ALG-FOUND-NDX uses inside GRBALG.  WS-OPEN-POSN-COUNT is
025600*    reloaded fresh by GRBDRV-845 for every order's detail line.
025700*-------------------------------------------------------------*
025800*
025900 01  WS-LOOKUP-WORK.
026000     05  WS-MATCH-ORD-NDX             PIC 9(4)       COMP.
026100     05  WS-OPEN-POSN-COUNT           PIC 9(4)       COMP.
026200     05  FILLER                       PIC X(05).
026300*
026400*-------------------------------------------------------------*
026500*    Run-wide accumulators for the totals block at the foot of
026600*    the report (GRBDRV-850) - reset to zero at the top of
026700*    GRBDRV-820 and built up one order at a time as GRBDRV-840
026800*    prints each order's own detail line.
026900*-------------------------------------------------------------*
027000*
027100 01  WS-GRAND-TOTALS.
027200     05  WS-GRAND-BUY-TXNS            PIC 9(7)       COMP.
027300     05  WS-GRAND-SELL-TXNS           PIC 9(7)       COMP.
027400     05  WS-GRAND-OPEN-COUNT          PIC 9(6)       COMP.
027500     05  WS-GRAND-BOUGHT-VALUE        PIC S9(11)V99  COMP-3.
027600     05  WS-GRAND-SOLD-VALUE          PIC S9(11)V99  COMP-3.
027700     05  WS-GRAND-PROFIT              PIC S9(11)V99  COMP-3.
027800     05  FILLER                       PIC X(05).
027900*
028000*****************************************************************
028100 PROCEDURE DIVISION.
028200*****************************************************************
028300*
028400*-------------------------------------------------------------*
028500*    Whole-run control - three fixed steps, in order, same
028600*    shape as GRBALG-000's fixed nine-step CALL: load everything
028700*    once, drive the tick loop until the file runs dry, then
028800*    write what the run produced and close down.  Nothing here
028900*    branches on the data itself; all the decision logic for a
029000*    given tick lives in GRBDRV-220 and, below that, in GRBALG.
029100*-------------------------------------------------------------*
029200*
029300 GRBDRV-000-MAIN-PROCESS.
029400     PERFORM GRBDRV-100-INITIALIZATION THRU GRBDRV-100-EXIT.
029500     PERFORM GRBDRV-200-PROCESS-TICKS THRU GRBDRV-200-EXIT
029600             UNTIL TICKFILE-EOF.
029700     PERFORM GRBDRV-800-TERMINATION THRU GRBDRV-800-EXIT.
029800     STOP RUN.
029900*
030000*-------------------------------------------------------------*
030100*    Batch flow step 1 - load settings, seed state and
030200*    wallets, prime the tick read.
030300*    All five files are OPENed here, in the same fixed order
030400*    they were SELECTed above, and stay open for the life of the
030500*    run - there is no mid-run close/reopen of any file.  Every
030600*    in-memory table's control count is zeroed before the load
030700*    so a re-run (or a test run against a trimmed order file)
030800*    never inherits a stale count from a prior invocation, even
030900*    though in batch COBOL WORKING-STORAGE is supposed to start
031000*    fresh on every run already - the explicit MOVE 0 is kept
031100*    as a documented belt-and-braces habit from DP-0098.
031200*-------------------------------------------------------------*
031300*
031400 GRBDRV-100-INITIALIZATION.
031500     OPEN INPUT  ORDSET-FILE
031600          INPUT  TICK-FILE
031700          OUTPUT JRNL-FILE
031800          OUTPUT POSN-FILE
031900          OUTPUT RPT-FILE.
032000     MOVE 0 TO WS-ORDER-COUNT.
032100     MOVE 0 TO WS-WLT-COUNT.
032200     MOVE 0 TO WS-POS-COUNT.
032300     MOVE 0 TO WS-NEXT-POS-ID.
032400     PERFORM GRBDRV-135-INIT-SEED-TABLE THRU GRBDRV-135-EXIT.
032500     PERFORM GRBDRV-110-LOAD-ORDERS THRU GRBDRV-110-EXIT.
032600     PERFORM GRBDRV-140-PRIME-READ THRU GRBDRV-140-EXIT.
032700 GRBDRV-100-EXIT.
032800     EXIT.
032900*
033000*-------------------------------------------------------------*
033100*    The five seed currencies and opening balances, per the
033200*    spec this shop has followed since DP-0098 - USDT 10000,
033300*    BTC 1, ETH 10, DOGE 10000, SOL 50.
033400*-------------------------------------------------------------*
033500*
033600 GRBDRV-135-INIT-SEED-TABLE.
033700     SET DFT-SEED-NDX TO 1.
033800     MOVE 'USDT'    TO DFT-SEED-CURRENCY (DFT-SEED-NDX).
033900     MOVE 10000     TO DFT-SEED-BALANCE  (DFT-SEED-NDX).
034000     SET DFT-SEED-NDX TO 2.
034100     MOVE 'BTC'     TO DFT-SEED-CURRENCY (DFT-SEED-NDX).
034200     MOVE 1         TO DFT-SEED-BALANCE  (DFT-SEED-NDX).
034300     SET DFT-SEED-NDX TO 3.
034400     MOVE 'ETH'     TO DFT-SEED-CURRENCY (DFT-SEED-NDX).
034500     MOVE 10        TO DFT-SEED-BALANCE  (DFT-SEED-NDX).
034600     SET DFT-SEED-NDX TO 4.
034700     MOVE 'DOGE'    TO DFT-SEED-CURRENCY (DFT-SEED-NDX).
034800     MOVE 10000     TO DFT-SEED-BALANCE  (DFT-SEED-NDX).
034900     SET DFT-SEED-NDX TO 5.
035000     MOVE 'SOL'     TO DFT-SEED-CURRENCY (DFT-SEED-NDX).
035100     MOVE 50        TO DFT-SEED-BALANCE  (DFT-SEED-NDX).
035200 GRBDRV-135-EXIT.
035300     EXIT.
035400*
035500*-------------------------------------------------------------*
035600*    Read ORDSET-FILE to end, building the order table and the
035700*    paired grid-state row and wallet rows for each order.
035800*-------------------------------------------------------------*
035900*
036000 GRBDRV-110-LOAD-ORDERS.
036100     MOVE 'N' TO WS-ORDSETFILE-EOF-SW.
036200 GRBDRV-111-READ-LOOP.
036300     READ ORDSET-FILE INTO OST-ORDER-ENTRY (WS-ORDER-COUNT + 1)
036400         AT END
036500             MOVE 'Y' TO WS-ORDSETFILE-EOF-SW
036600             GO TO GRBDRV-110-EXIT.
036700     ADD 1 TO WS-ORDER-COUNT.
036800     SET WS-ORD-NDX TO WS-ORDER-COUNT.
036900     SET WS-STA-NDX TO WS-ORDER-COUNT.
037000     PERFORM GRBDRV-120-BUILD-STATE-ROW THRU GRBDRV-120-EXIT.
037100     PERFORM GRBDRV-130-SEED-WALLETS THRU GRBDRV-130-EXIT.
037200     GO TO GRBDRV-111-READ-LOOP.
037300 GRBDRV-110-EXIT.
037400     EXIT.
037500*
037600 GRBDRV-120-BUILD-STATE-ROW.
037700     MOVE OST-ORDER-ID (WS-ORD-NDX)
037800             TO GST-ORDER-ID (WS-STA-NDX).
037900     MOVE OST-WALLET-ADDR (WS-ORD-NDX)
038000             TO GST-WALLET-ADDR (WS-STA-NDX).
038100     MOVE OST-FOCUS-PRICE (WS-ORD-NDX)
038200             TO GST-FOCUS-PRICE (WS-STA-NDX).
038300     MOVE 0 TO GST-FOCUS-UPDATED-TICK (WS-STA-NDX).
038400     MOVE 0 TO GST-BUY-TREND-CTR (WS-STA-NDX).
038500     MOVE 0 TO GST-SELL-TREND-CTR (WS-STA-NDX).
038600     MOVE 0 TO GST-NEXT-BUY-TARGET (WS-STA-NDX).
038700     MOVE 0 TO GST-NEXT-SELL-TARGET (WS-STA-NDX).
038800     MOVE 0 TO GST-TOTAL-PROFIT (WS-STA-NDX).
038900     MOVE 0 TO GST-TOTAL-BUY-TXNS (WS-STA-NDX).
039000     MOVE 0 TO GST-TOTAL-SELL-TXNS (WS-STA-NDX).
039100     MOVE 0 TO GST-TOTAL-BOUGHT-VALUE (WS-STA-NDX).
039200     MOVE 0 TO GST-TOTAL-SOLD-VALUE (WS-STA-NDX).
039300     MOVE OST-ACTIVE-FLAG (WS-ORD-NDX)
039400             TO GST-ACTIVE-FLAG (WS-STA-NDX).
039500 GRBDRV-120-EXIT.
039600     EXIT.
039700*
039800*-------------------------------------------------------------*
039900*    Seed this order's wallet with the five default currency
040000*    balances, unless that wallet address already has rows
040100*    from an earlier order (per DP-0855, a wallet is seeded
040200*    once no matter how many orders share its address).
040300*-------------------------------------------------------------*
040400*
040500 GRBDRV-130-SEED-WALLETS.
040600     PERFORM GRBDRV-136-FIND-ANY-ROW THRU GRBDRV-136-EXIT.
040700     IF ORDER-FOUND
040800         GO TO GRBDRV-130-EXIT.
040900     SET DFT-SEED-NDX TO 1.
041000 GRBDRV-131-ADD-LOOP.
041100     IF DFT-SEED-NDX > DFT-SEED-CURRENCY-COUNT
041200         GO TO GRBDRV-130-EXIT.
041300     ADD 1 TO WS-WLT-COUNT.
041400     SET WS-WLT-NDX TO WS-WLT-COUNT.
041500     MOVE OST-WALLET-ADDR (WS-ORD-NDX)
041600             TO WLT-WALLET-ADDR (WS-WLT-NDX).
041700     MOVE DFT-SEED-CURRENCY (DFT-SEED-NDX)
041800             TO WLT-CURRENCY (WS-WLT-NDX).
041900     MOVE DFT-SEED-BALANCE (DFT-SEED-NDX)
042000             TO WLT-BALANCE (WS-WLT-NDX).
042100     SET DFT-SEED-NDX UP BY 1.
042200     GO TO GRBDRV-131-ADD-LOOP.
042300 GRBDRV-130-EXIT.
042400     EXIT.
042500*
042600 GRBDRV-136-FIND-ANY-ROW.
042700     MOVE 'N' TO WS-ORDER-FOUND-SW.
042800     SET WS-WLT-NDX TO 1.
042900 GRBDRV-137-SCAN.
043000     IF WS-WLT-NDX > WS-WLT-COUNT
043100         GO TO GRBDRV-136-EXIT.
043200     IF WLT-WALLET-ADDR (WS-WLT-NDX) = OST-WALLET-ADDR (WS-ORD-NDX)
043300         MOVE 'Y' TO WS-ORDER-FOUND-SW
043400         GO TO GRBDRV-136-EXIT.
043500     SET WS-WLT-NDX UP BY 1.
043600     GO TO GRBDRV-137-SCAN.
043700 GRBDRV-136-EXIT.
043800     EXIT.
043900*
044000 GRBDRV-140-PRIME-READ.
044100     MOVE 'N' TO WS-TICKFILE-EOF-SW.
044200     PERFORM GRBDRV-210-READ-TICK THRU GRBDRV-210-EXIT.
044300 GRBDRV-140-EXIT.
044400     EXIT.
044500*
044600*-------------------------------------------------------------*
044700*    Batch flow step 2 - one tick per pass through this
044800*    paragraph; GRBDRV-000 stops calling it once EOF is up.
044900*    Dispatch-then-read is the same look-ahead pattern the
045000*    prime read set up in GRBDRV-140: the record already sitting
045100*    in the TICK-FILE buffer is dispatched first, THEN the next
045200*    one is read, so the PERFORM ... UNTIL TICKFILE-EOF test
045300*    back in GRBDRV-000 always sees the status of the record
045400*    that will be dispatched on the NEXT pass, not the one that
045500*    was just processed.
045600*-------------------------------------------------------------*
045700*
045800 GRBDRV-200-PROCESS-TICKS.
045900     PERFORM GRBDRV-220-DISPATCH-TICK THRU GRBDRV-220-EXIT.
046000     PERFORM GRBDRV-210-READ-TICK THRU GRBDRV-210-EXIT.
046100 GRBDRV-200-EXIT.
046200     EXIT.
046300*
046400*-------------------------------------------------------------*
046500*    One read, whether called from the one-time prime in
046600*    GRBDRV-140 or from the loop in GRBDRV-200.  WS-TICKS-READ-
046700*    CTR is bumped on every successful read (never on the AT END
046800*    trip itself, so the final count reflects ticks actually
046900*    consumed, not read attempts) and is reported back to the
047000*    operator at GRBDRV-800 once the run is done.
047100*-------------------------------------------------------------*
047200*
047300 GRBDRV-210-READ-TICK.
047400     READ TICK-FILE
047500         AT END
047600             MOVE 'Y' TO WS-TICKFILE-EOF-SW
047700             GO TO GRBDRV-210-EXIT.
047800     ADD 1 TO WS-TICKS-READ-CTR.
047900 GRBDRV-210-EXIT.
048000     EXIT.
048100*
048200*-------------------------------------------------------------*
048300*    Find the tick's order (must be active), CALL GRBALG, then
048400*    drain whatever journal lines it staged for this tick.
048500*-------------------------------------------------------------*
048600*
048700 GRBDRV-220-DISPATCH-TICK.
048800     PERFORM GRBDRV-240-FIND-ORDER THRU GRBDRV-240-EXIT.
048900     IF NOT ORDER-FOUND
049000         GO TO GRBDRV-220-EXIT.
049100     SET WS-ORD-NDX TO WS-MATCH-ORD-NDX.
049200     SET WS-STA-NDX TO WS-MATCH-ORD-NDX.
049300     MOVE 0 TO WS-JRN-COUNT.
049400     CALL 'GRBALG' USING TIK-TICK-ENTRY
049500                         OST-ORDER-ENTRY (WS-ORD-NDX)
049600                         GST-STATE-ENTRY (WS-STA-NDX)
049700                         WS-POS-CONTROL
049800                         WS-POS-TABLE
049900                         WS-WLT-CONTROL
050000                         WS-WLT-TABLE
050100                         WS-JRN-CONTROL
050200                         WS-JRN-TABLE.
050300     PERFORM GRBDRV-230-WRITE-JOURNAL-LINES THRU GRBDRV-230-EXIT.
050400 GRBDRV-220-EXIT.
050500     EXIT.
050600*
050700 GRBDRV-230-WRITE-JOURNAL-LINES.
050800     IF WS-JRN-COUNT = 0
050900         GO TO GRBDRV-230-EXIT.
051000     SET WS-JRN-NDX TO 1.
051100 GRBDRV-231-WRITE-LOOP.
051200     IF WS-JRN-NDX > WS-JRN-COUNT
051300         GO TO GRBDRV-230-EXIT.
051400     WRITE JRN-JRNLOUT-REC FROM JRN-JOURNAL-ENTRY (WS-JRN-NDX).
051500     SET WS-JRN-NDX UP BY 1.
051600     GO TO GRBDRV-231-WRITE-LOOP.
051700 GRBDRV-230-EXIT.
051800     EXIT.
051900*
052000*-------------------------------------------------------------*
052100*    Active orders only, matched on TIK-ORDER-ID.  A tick for
052200*    an order this run never loaded, or one switched off, is
052300*    dropped silently - same as an unmatched tick always has
052400*    been treated since DP-0098.
052500*-------------------------------------------------------------*
052600*
052700 GRBDRV-240-FIND-ORDER.
052800     MOVE 'N' TO WS-ORDER-FOUND-SW.
052900     SET WS-ORD-NDX TO 1.
053000 GRBDRV-241-SCAN.
053100     IF WS-ORD-NDX > WS-ORDER-COUNT
053200         GO TO GRBDRV-240-EXIT.
053300     IF OST-ORDER-ID (WS-ORD-NDX) = TIK-ORDER-ID
053400       AND OST-ORDER-IS-ACTIVE (WS-ORD-NDX)
053500         MOVE 'Y' TO WS-ORDER-FOUND-SW
053600         SET WS-MATCH-ORD-NDX TO WS-ORD-NDX
053700         GO TO GRBDRV-240-EXIT.
053800     SET WS-ORD-NDX UP BY 1.
053900     GO TO GRBDRV-241-SCAN.
054000 GRBDRV-240-EXIT.
054100     EXIT.
054200*
054300*-------------------------------------------------------------*
054400*    Batch flow step 3 - write positions, print the report,
054500*    close every file.
054600*-------------------------------------------------------------*
054700*
054800 GRBDRV-800-TERMINATION.
054900     PERFORM GRBDRV-810-WRITE-POSITIONS THRU GRBDRV-810-EXIT.
055000     PERFORM GRBDRV-820-PRINT-REPORT THRU GRBDRV-820-EXIT.
055100     DISPLAY 'GRBDRV - TICKS READ THIS RUN: ' WS-TICKS-READ-CTR.
055200     CLOSE ORDSET-FILE, TICK-FILE, JRNL-FILE, POSN-FILE, RPT-FILE.
055300 GRBDRV-800-EXIT.
055400     EXIT.
055500*
055600*-------------------------------------------------------------*
055700*    One POS-POSFILE-REC per row in WS-POS-TABLE, OPEN or
055800*    CLOSED alike - no filtering, since downstream reconciliation
055900*    needs the full history of every rung this run touched, not
056000*    just what is still open at cutoff.
056100*-------------------------------------------------------------*
056200*
056300 GRBDRV-810-WRITE-POSITIONS.
056400     IF WS-POS-COUNT = 0
056500         GO TO GRBDRV-810-EXIT.
056600     SET WS-POS-NDX TO 1.
056700 GRBDRV-811-WRITE-LOOP.
056800     IF WS-POS-NDX > WS-POS-COUNT
056900         GO TO GRBDRV-810-EXIT.
057000     WRITE POS-POSFILE-REC FROM POS-POSITION-ENTRY (WS-POS-NDX).
057100     SET WS-POS-NDX UP BY 1.
057200     GO TO GRBDRV-811-WRITE-LOOP.
057300 GRBDRV-810-EXIT.
057400     EXIT.
057500*
057600*-------------------------------------------------------------*
057700*    Drive the whole summary report: headers once, one detail
057800*    line per order (accumulating the grand totals as it goes),
057900*    then the totals block and the wallet listing.  ACCEPT ...
058000*    FROM DATE is the only place this program reads the system
058100*    date - used strictly for the heading per the Y2K sign-off
058200*    noted in the amendment history.
058300*-------------------------------------------------------------*
058400*
058500 GRBDRV-820-PRINT-REPORT.
058600     ACCEPT WS-RUN-DATE FROM DATE.
058700     MOVE 0 TO WS-GRAND-BUY-TXNS.
058800     MOVE 0 TO WS-GRAND-SELL-TXNS.
058900     MOVE 0 TO WS-GRAND-OPEN-COUNT.
059000     MOVE 0 TO WS-GRAND-BOUGHT-VALUE.
059100     MOVE 0 TO WS-GRAND-SOLD-VALUE.
059200     MOVE 0 TO WS-GRAND-PROFIT.
059300     PERFORM GRBDRV-830-PRINT-HEADERS THRU GRBDRV-830-EXIT.
059400     SET WS-STA-NDX TO 1.
059500 GRBDRV-821-DETAIL-LOOP.
059600     IF WS-STA-NDX > WS-ORDER-COUNT
059700         GO TO GRBDRV-822-AFTER-DETAIL.
059800     PERFORM GRBDRV-840-PRINT-ORDER-DETAIL THRU GRBDRV-840-EXIT.
059900     SET WS-STA-NDX UP BY 1.
060000     GO TO GRBDRV-821-DETAIL-LOOP.
060100 GRBDRV-822-AFTER-DETAIL.
060200     PERFORM GRBDRV-850-PRINT-TOTALS THRU GRBDRV-850-EXIT.
060300     PERFORM GRBDRV-860-PRINT-WALLETS THRU GRBDRV-860-EXIT.
060400 GRBDRV-820-EXIT.
060500     EXIT.
060600*
060700*-------------------------------------------------------------*
060800*    Page-one heading block: ADVANCING PAGE on the title line so
060900*    this always starts a fresh printer page, then two fixed
061000*    column-header lines off the GRBCRPT copybook's print images.
061100*-------------------------------------------------------------*
061200*
061300 GRBDRV-830-PRINT-HEADERS.
061400     MOVE WS-RD-MM TO RPT-MM.
061500     MOVE WS-RD-DD TO RPT-DD.
061600     MOVE WS-RD-YY TO RPT-YY.
061700     WRITE RPT-LINE FROM RPT-HEADER1 AFTER ADVANCING PAGE.
061800     WRITE RPT-LINE FROM RPT-SPACES  AFTER ADVANCING 1 LINE.
061900     WRITE RPT-LINE FROM RPT-HEADER2 AFTER ADVANCING 1 LINE.
062000     WRITE RPT-LINE FROM RPT-HEADER3 AFTER ADVANCING 1 LINE.
062100 GRBDRV-830-EXIT.
062200     EXIT.
062300*
062400*-------------------------------------------------------------*
062500*    One detail line per order, in table order (which is load
062600*    order from ORDSET-FILE - no sort).  Open-position count is
062700*    recomputed here rather than carried forward from GST, since
062800*    nothing in GST-STATE-ENTRY tracks how many of an order's
062900*    rungs are still open; that has to be counted against the
063000*    position table fresh for each order's line.
063100*-------------------------------------------------------------*
063200*
063300 GRBDRV-840-PRINT-ORDER-DETAIL.
063400     PERFORM GRBDRV-845-COUNT-OPEN-POSITIONS THRU GRBDRV-845-EXIT.
063500     MOVE GST-ORDER-ID (WS-STA-NDX)        TO RPT-ORDER-ID.
063600     MOVE GST-WALLET-ADDR (WS-STA-NDX)     TO RPT-WALLET-ADDR.
063700     MOVE GST-TOTAL-BUY-TXNS (WS-STA-NDX)  TO RPT-BUY-TXNS.
063800     MOVE GST-TOTAL-SELL-TXNS (WS-STA-NDX) TO RPT-SELL-TXNS.
063900     MOVE GST-TOTAL-BOUGHT-VALUE (WS-STA-NDX)
064000             TO RPT-BOUGHT-VALUE.
064100     MOVE GST-TOTAL-SOLD-VALUE (WS-STA-NDX)
064200             TO RPT-SOLD-VALUE.
064300     MOVE GST-TOTAL-PROFIT (WS-STA-NDX)    TO RPT-PROFIT.
064400     MOVE GST-FOCUS-PRICE (WS-STA-NDX)     TO RPT-FOCUS-PRICE.
064500     MOVE GST-BUY-TREND-CTR (WS-STA-NDX)   TO RPT-BUY-TREND-CTR.
064600     MOVE GST-SELL-TREND-CTR (WS-STA-NDX)  TO RPT-SELL-TREND-CTR.
064700     MOVE WS-OPEN-POSN-COUNT               TO RPT-OPEN-POSN-COUNT.
064800     WRITE RPT-LINE FROM RPT-DETAIL AFTER ADVANCING 1 LINE.
064900     ADD GST-TOTAL-BUY-TXNS (WS-STA-NDX)   TO WS-GRAND-BUY-TXNS.
065000     ADD GST-TOTAL-SELL-TXNS (WS-STA-NDX)  TO WS-GRAND-SELL-TXNS.
065100     ADD GST-TOTAL-BOUGHT-VALUE (WS-STA-NDX)
065200             TO WS-GRAND-BOUGHT-VALUE.
065300     ADD GST-TOTAL-SOLD-VALUE (WS-STA-NDX)
065400             TO WS-GRAND-SOLD-VALUE.
065500     ADD GST-TOTAL-PROFIT (WS-STA-NDX)     TO WS-GRAND-PROFIT.
065600     ADD WS-OPEN-POSN-COUNT                TO WS-GRAND-OPEN-COUNT.
065700 GRBDRV-840-EXIT.
065800     EXIT.
065900*
066000*-------------------------------------------------------------*
066100*    Straight forward scan of the whole position table counting
066200*    rungs that belong to the order at WS-STA-NDX and are still
066300*    POS-STATUS-OPEN.  No index is kept from order to its first
066400*    position row, so every order's report line costs a full
066500*    WS-POS-COUNT-long scan - acceptable at the table's 4000-row
066600*    ceiling, and consistent with every other table scan in this
066700*    system (GRBALG included) being written as a straight linear
066800*    search rather than a sorted or indexed lookup.
066900*-------------------------------------------------------------*
067000*
067100 GRBDRV-845-COUNT-OPEN-POSITIONS.
067200     MOVE 0 TO WS-OPEN-POSN-COUNT.
067300     SET WS-POS-NDX TO 1.
067400 GRBDRV-846-SCAN.
067500     IF WS-POS-NDX > WS-POS-COUNT
067600         GO TO GRBDRV-845-EXIT.
067700     IF POS-ORDER-ID (WS-POS-NDX) = GST-ORDER-ID (WS-STA-NDX)
067800       AND POS-STATUS-OPEN (WS-POS-NDX)
067900         ADD 1 TO WS-OPEN-POSN-COUNT.
068000     SET WS-POS-NDX UP BY 1.
068100     GO TO GRBDRV-846-SCAN.
068200 GRBDRV-845-EXIT.
068300     EXIT.
068400*
068500*-------------------------------------------------------------*
068600*    Three fixed two-column total lines (transactions, values,
068700*    profit/open-count) built off the WS-GRAND-TOTALS
068800*    accumulators GRBDRV-840 built up one order at a time -
068900*    RPT-TOTALS-VALUE1D/VALUE2D are the decimal-edited picture
069000*    used for money fields, RPT-TOTALS-VALUE1/VALUE2 the plain
069100*    integer picture used for the transaction and open-count
069200*    figures that carry no decimal places.
069300*-------------------------------------------------------------*
069400*
069500 GRBDRV-850-PRINT-TOTALS.
069600     WRITE RPT-LINE FROM RPT-SPACES    AFTER ADVANCING 1 LINE.
069700     WRITE RPT-LINE FROM RPT-TOTALS-HDR1 AFTER ADVANCING 1 LINE.
069800     WRITE RPT-LINE FROM RPT-TOTALS-HDR2 AFTER ADVANCING 1 LINE.
069900     MOVE 'TRANSACTIONS'  TO RPT-TOTALS-TYPE.
070000     MOVE 'BUY TXNS'      TO RPT-TOTALS-ITEM1.
070100     MOVE WS-GRAND-BUY-TXNS  TO RPT-TOTALS-VALUE1.
070200     MOVE 'SELL TXNS'     TO RPT-TOTALS-ITEM2.
070300     MOVE WS-GRAND-SELL-TXNS TO RPT-TOTALS-VALUE2.
070400     WRITE RPT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1 LINE.
070500     MOVE 'VALUES'        TO RPT-TOTALS-TYPE.
070600     MOVE 'BOUGHT'        TO RPT-TOTALS-ITEM1.
070700     MOVE WS-GRAND-BOUGHT-VALUE TO RPT-TOTALS-VALUE1D.
070800     MOVE 'SOLD'          TO RPT-TOTALS-ITEM2.
070900     MOVE WS-GRAND-SOLD-VALUE   TO RPT-TOTALS-VALUE2D.
071000     WRITE RPT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1 LINE.
071100     MOVE 'PROFIT'        TO RPT-TOTALS-TYPE.
071200     MOVE 'NET PROFIT'    TO RPT-TOTALS-ITEM1.
071300     MOVE WS-GRAND-PROFIT TO RPT-TOTALS-VALUE1D.
071400     MOVE 'OPEN POSNS'    TO RPT-TOTALS-ITEM2.
071500     MOVE WS-GRAND-OPEN-COUNT TO RPT-TOTALS-VALUE2.
071600     WRITE RPT-LINE FROM RPT-TOTALS-DETAIL AFTER ADVANCING 1 LINE.
071700 GRBDRV-850-EXIT.
071800     EXIT.
071900*
072000*-------------------------------------------------------------*
072100*    Final report section - every wallet row this run ended
072200*    with, in table order (load/seed order, same as every other
072300*    table in this system - nothing in GRBDRV sorts anything).
072400*    Printed even when WS-WLT-COUNT is zero, which can only
072500*    happen if every order on the file was inactive, so the
072600*    header pair still prints and the wallet loop simply exits
072700*    immediately with no detail lines under it.
072800*-------------------------------------------------------------*
072900*
073000 GRBDRV-860-PRINT-WALLETS.
073100     WRITE RPT-LINE FROM RPT-SPACES      AFTER ADVANCING 1 LINE.
073200     WRITE RPT-LINE FROM RPT-WALLET-HDR1 AFTER ADVANCING 1 LINE.
073300     WRITE RPT-LINE FROM RPT-WALLET-HDR2 AFTER ADVANCING 1 LINE.
073400     IF WS-WLT-COUNT = 0
073500         GO TO GRBDRV-860-EXIT.
073600     SET WS-WLT-NDX TO 1.
073700 GRBDRV-861-WALLET-LOOP.
073800     IF WS-WLT-NDX > WS-WLT-COUNT
073900         GO TO GRBDRV-860-EXIT.
074000     MOVE WLT-WALLET-ADDR (WS-WLT-NDX) TO RPT-WAL-ADDR.
074100     MOVE WLT-CURRENCY (WS-WLT-NDX)    TO RPT-WAL-CURRENCY.
074200     MOVE WLT-BALANCE (WS-WLT-NDX)     TO RPT-WAL-BALANCE.
074300     WRITE RPT-LINE FROM RPT-WALLET-DETAIL AFTER ADVANCING 1 LINE.
074400     SET WS-WLT-NDX UP BY 1.
074500     GO TO GRBDRV-861-WALLET-LOOP.
074600 GRBDRV-860-EXIT.
074700     EXIT.
074800*
074900* END OF PROGRAM GRBDRV
