000100*--------------------------------------------------------------*
000200*                                                               *
000300*               @BANNER_START@                                  *
000400*      grbcpos.cpy                                              *
000500*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000600*      Position record - one entry per open or closed trade.    *
000700*               @BANNER_END@                                    *
000800*                                                               *
000900*--------------------------------------------------------------*
001000*
001100* FUNCTION -
001200*     Layout of the in-memory position table GRBDRV keeps for
001300*     GRBALG to scan, and of the POSFILE output record the same
001400*     table is written to at end of run.  A position is either
001500*     a BUY ladder rung (closes on a rising price) or a SELL
001600*     ladder rung opened by a short-sell (closes on a falling
001700*     price) - never both, so only one of the two target prices
001800*     below is ever live on a given row.
001900*
002000*     Fields start at level 10, not 05, because this record is
002100*     copied in two shapes - the POSFILE output record, and a
002200*     single repeating row under a caller-owned OCCURS entry
002300*     (see GRBDRV-WS-POS-TABLE and GRBALG-LK-POS-TABLE).  The
002400*     10 start lets it nest under either an 01 or a 05 wrapper
002500*     with no second copy of the layout.
002600*
002700* AMENDMENT HISTORY -
002800*     DATE       PGMR        REQUEST    REMARKS
002900*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
003000*     02/03/99   M.FERRANTE  DP-0733    RELEVEL BODY TO 10 SO ROW
003100*                            NESTS UNDER AN OCCURS WRAPPER WHEN
003200*                            COPIED INTO A TABLE - SEE GRBDRV/ALG
003300*
003400 01  POS-POSITION-ENTRY.
003500     10  POS-ID                      PIC 9(06).
003600     10  POS-WALLET-ADDR             PIC X(20).
003700     10  POS-ORDER-ID                PIC X(10).
003800     10  POS-TYPE                    PIC X(04).
003900         88  POS-TYPE-IS-BUY                 VALUE 'BUY '.
004000         88  POS-TYPE-IS-SELL                VALUE 'SELL'.
004100     10  POS-BUY-PRICE               PIC S9(9)V99.
004200     10  POS-BUY-VALUE               PIC S9(9)V99.
004300     10  POS-SELL-PRICE              PIC S9(9)V99.
004400     10  POS-SELL-VALUE              PIC S9(9)V99.
004500     10  POS-AMOUNT                  PIC S9(7)V9(8).
004600     10  POS-TREND-AT-OPEN           PIC 9(03).
004700*
004800*    The two close-trigger prices - BUY positions use only
004900*    TARGET-SELL-PRICE, SELL positions use only TARGET-BUYBACK-
005000*    PRICE.  410-CLOSE-ONE-BUY and 710-CLOSE-ONE-SHORT each test
005100*    POS-TYPE first and then reference their own field by name -
005200*    a position is never scanned against the other kind's field.
005300*
005400     10  POS-TARGET-SELL-PRICE          PIC S9(9)V99.
005500     10  POS-TARGET-BUYBACK-PRICE       PIC S9(9)V99.
005600*
005700     10  POS-STATUS                  PIC X(06).
005800         88  POS-STATUS-OPEN                 VALUE 'OPEN  '.
005900         88  POS-STATUS-CLOSED               VALUE 'CLOSED'.
006000     10  POS-PROFIT                  PIC S9(9)V99.
006100     10  POS-CREATED-TICK            PIC 9(07).
006200     10  POS-CLOSED-TICK             PIC 9(07).
006300     10  FILLER                      PIC X(08).
