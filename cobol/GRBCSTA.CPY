000100*--------------------------------------------------------------*
000200*                                                               *
000300*               @BANNER_START@                                  *
000400*      grbcsta.cpy                                              *
000500*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000600*      Grid state record - one entry per order, working set.    *
000700*               @BANNER_END@                                    *
000800*                                                               *
000900*--------------------------------------------------------------*
001000*
001100* FUNCTION -
001200*     Per-order algorithm state and running totals.  This table
001300*     lives only in GRBDRV's working storage - it is never read
001400*     from or written to a file directly, it feeds the summary
001500*     report print lines instead - so money fields here are
001600*     packed COMP-3 and the counters are COMP, same as the
001700*     balance field on the old customer master this shop has
001800*     carried since the early paragraphs of NACT02.
001900*
002000*     Fields start at level 10, not 05, because GRBDRV copies
002100*     this record in twice - once as a bare 01-level working
002200*     storage row, and once as a single repeating row under a
002300*     caller-owned OCCURS entry (see GRBDRV-WS-STATE-TABLE).
002400*     Starting the body at 10 lets it nest under either an 01
002500*     or a 05 wrapper with no second copy of the layout.
002600*
002700* AMENDMENT HISTORY -
002800*     DATE       PGMR        REQUEST    REMARKS
002900*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
003000*     02/03/99   M.FERRANTE  DP-0733    RELEVEL BODY TO 10 SO ROW
003100*                            NESTS UNDER AN OCCURS WRAPPER WHEN
003200*                            COPIED INTO A TABLE - SEE GRBDRV
003300*
003400 01  GST-STATE-ENTRY.
003500     10  GST-ORDER-ID                PIC X(10).
003600     10  GST-WALLET-ADDR             PIC X(20).
003700     10  GST-FOCUS-PRICE             PIC S9(9)V99   COMP-3.
003800     10  GST-FOCUS-UPDATED-TICK      PIC 9(7)       COMP.
003900     10  GST-BUY-TREND-CTR           PIC 9(3)       COMP.
004000     10  GST-SELL-TREND-CTR          PIC 9(3)       COMP.
004100     10  GST-NEXT-BUY-TARGET         PIC S9(9)V99   COMP-3.
004200     10  GST-NEXT-SELL-TARGET        PIC S9(9)V99   COMP-3.
004300     10  GST-TOTAL-PROFIT            PIC S9(11)V99  COMP-3.
004400     10  GST-TOTAL-BUY-TXNS          PIC 9(5)       COMP.
004500     10  GST-TOTAL-SELL-TXNS         PIC 9(5)       COMP.
004600     10  GST-TOTAL-BOUGHT-VALUE      PIC S9(11)V99  COMP-3.
004700     10  GST-TOTAL-SOLD-VALUE        PIC S9(11)V99  COMP-3.
004800     10  GST-ACTIVE-FLAG             PIC X(01).
004900         88  GST-ORDER-IS-ACTIVE             VALUE 'Y'.
005000     10  FILLER                      PIC X(05).
