000100*--------------------------------------------------------------*
000200*                                                               *
000300*               @BANNER_START@                                  *
000400*      grbcwlt.cpy                                              *
000500*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000600*      Wallet balance record - in-memory ledger, per currency.  *
000700*               @BANNER_END@                                    *
000800*                                                               *
000900*--------------------------------------------------------------*
001000*
001100* FUNCTION -
001200*     One balance row per wallet/currency pair.  Never a file -
001300*     seeded by GRBDRV-130/135 when a wallet address is first
001400*     seen and updated in place by GRBWAL on every executed
001500*     trade.  BALANCE is packed COMP-3, matching the balance
001600*     field this shop has always kept on the customer master.
001700*
001800*     Fields start at level 10, not 05, because this record is
001900*     copied as a single repeating row under a caller-owned
002000*     OCCURS entry in all three programs that touch a wallet
002100*     (GRBDRV-WS-WLT-TABLE, GRBALG-LK-WLT-TABLE and GRBWAL's own
002200*     LK-WLT-TABLE).  The 10 start lets the row nest under the
002300*     05-level OCCURS entry instead of landing beside it.
002400*
002500* AMENDMENT HISTORY -
002600*     DATE       PGMR        REQUEST    REMARKS
002700*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
002800*     02/11/97   R.OKONKWO   DP-0601    ADD LEGACY ADDR BREAKOUT
002900*     02/03/99   M.FERRANTE  DP-0733    RELEVEL BODY TO 10/15 SO
003000*                            ROW NESTS UNDER AN OCCURS WRAPPER -
003100*                            SEE GRBDRV/ALG/WAL
003200*
003300 01  WLT-WALLET-ENTRY.
003400     10  WLT-WALLET-ADDR             PIC X(20).
003500*
003600*    Wallets set up before the 1996 address-format change carry
003700*    a 4-character network prefix in the first four bytes of
003800*    the address field - GRBWAL-900-FIND-ENTRY only looks at
003900*    this breakout when a straight 20-byte compare misses, to
004000*    let those old addresses still match.
004100*
004200     10  WLT-ADDR-BREAKOUT REDEFINES WLT-WALLET-ADDR.
004300         15  WLT-ADDR-NET-PREFIX     PIC X(04).
004400         15  WLT-ADDR-BODY           PIC X(16).
004500     10  WLT-CURRENCY                PIC X(05).
004600     10  WLT-BALANCE                 PIC S9(11)V9(8) COMP-3.
004700     10  FILLER                      PIC X(05).
