000100*--------------------------------------------------------------*
000110*                                                               *
000120*               @BANNER_START@                                  *
000130*      grbctik.cpy                                              *
000140*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000150*      Price tick record - one entry per market price sample.   *
000160*               @BANNER_END@                                    *
000170*                                                               *
000180*--------------------------------------------------------------*
000190*
000200* FUNCTION -
000210*     Layout of the TICKIN input file.  TICK-SEQ is the only
000220*     clock this system keeps - it is a plain monotonic counter,
000230*     one per second, not a wall-clock timestamp.  The ticks
000240*     must already be in TICK-SEQ order when this file is built;
000250*     GRBDRV does not re-sort them.
000260*
000270* AMENDMENT HISTORY -
000280*     DATE       PGMR        REQUEST    REMARKS
000290*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
000300*
000310 01  TIK-TICK-ENTRY.
000320     05  TIK-TICK-SEQ                PIC 9(07).
000330     05  TIK-ORDER-ID                PIC X(10).
000340     05  TIK-TICK-PRICE              PIC S9(9)V99.
000350     05  FILLER                      PIC X(10).
