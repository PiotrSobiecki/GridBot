000100*--------------------------------------------------------------*
000110*                                                               *
000120*               @BANNER_START@                                  *
000130*      grbcrpt.cpy                                              *
000140*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000150*      Summary report print lines - 132 column print image.     *
000160*               @BANNER_END@                                    *
000170*                                                               *
000180*--------------------------------------------------------------*
000190*
000200* FUNCTION -
000210*     Print-line layouts for the RPTOUT report - page header,
000220*     column headers, one detail line per order (control break
000230*     on ORDER-ID), a grand-total line, and the final wallet
000240*     balance section.
000250*
000260* AMENDMENT HISTORY -
000270*     DATE       PGMR        REQUEST    REMARKS
000280*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
000290*
000300 01  RPT-HEADER1.
000310     05  FILLER                  PIC X(40)
000320               VALUE 'GRID ORDER BATCH SUMMARY          DATE: '.
000330     05  RPT-MM                  PIC 99.
000340     05  FILLER                  PIC X      VALUE '/'.
000350     05  RPT-DD                  PIC 99.
000360     05  FILLER                  PIC X      VALUE '/'.
000370     05  RPT-YY                  PIC 99.
000380     05  FILLER                  PIC X(20)
000390                    VALUE ' (mm/dd/yy)         '.
000400     05  FILLER                  PIC X(63)  VALUE SPACES.
000410 01  RPT-HEADER2.
000420     05  FILLER PIC X(10) VALUE 'ORDER-ID  '.
000430     05  FILLER PIC X     VALUE ' '.
000440     05  FILLER PIC X(20) VALUE 'WALLET              '.
000450     05  FILLER PIC X     VALUE ' '.
000460     05  FILLER PIC X(6)  VALUE 'BUYTXN'.
000470     05  FILLER PIC X     VALUE ' '.
000480     05  FILLER PIC X(6)  VALUE 'SELTXN'.
000490     05  FILLER PIC X     VALUE ' '.
000500     05  FILLER PIC X(14) VALUE '  BOUGHT-VALUE'.
000510     05  FILLER PIC X     VALUE ' '.
000520     05  FILLER PIC X(14) VALUE '    SOLD-VALUE'.
000530     05  FILLER PIC X     VALUE ' '.
000540     05  FILLER PIC X(12) VALUE '      PROFIT'.
000550     05  FILLER PIC X     VALUE ' '.
000560     05  FILLER PIC X(12) VALUE ' FOCUS-PRICE'.
000570     05  FILLER PIC X     VALUE ' '.
000580     05  FILLER PIC X(7)  VALUE 'BTR SLT'.
000590     05  FILLER PIC X     VALUE ' '.
000600     05  FILLER PIC X(4)  VALUE 'OPEN'.
000610     05  FILLER PIC X(22) VALUE SPACES.
000620 01  RPT-HEADER3.
000630     05  FILLER PIC X(10) VALUE ALL '-'.
000640     05  FILLER PIC X     VALUE ' '.
000650     05  FILLER PIC X(20) VALUE ALL '-'.
000660     05  FILLER PIC X     VALUE ' '.
000670     05  FILLER PIC X(6)  VALUE ALL '-'.
000680     05  FILLER PIC X     VALUE ' '.
000690     05  FILLER PIC X(6)  VALUE ALL '-'.
000700     05  FILLER PIC X     VALUE ' '.
000710     05  FILLER PIC X(14) VALUE ALL '-'.
000720     05  FILLER PIC X     VALUE ' '.
000730     05  FILLER PIC X(14) VALUE ALL '-'.
000740     05  FILLER PIC X     VALUE ' '.
000750     05  FILLER PIC X(12) VALUE ALL '-'.
000760     05  FILLER PIC X     VALUE ' '.
000770     05  FILLER PIC X(12) VALUE ALL '-'.
000780     05  FILLER PIC X     VALUE ' '.
000790     05  FILLER PIC X(7)  VALUE ALL '-'.
000800     05  FILLER PIC X     VALUE ' '.
000810     05  FILLER PIC X(4)  VALUE ALL '-'.
000820     05  FILLER PIC X(22) VALUE SPACES.
000830 01  RPT-DETAIL.
000840     05  RPT-ORDER-ID            PIC X(10).
000850     05  FILLER                  PIC X      VALUE ' '.
000860     05  RPT-WALLET-ADDR         PIC X(20)  VALUE SPACES.
000870     05  FILLER                  PIC X      VALUE ' '.
000880     05  RPT-BUY-TXNS            PIC ZZZZZ9.
000890     05  FILLER                  PIC X      VALUE ' '.
000900     05  RPT-SELL-TXNS           PIC ZZZZZ9.
000910     05  FILLER                  PIC X      VALUE ' '.
000920     05  RPT-BOUGHT-VALUE        PIC ZZZ,ZZZ,ZZ9.99-.
000930     05  FILLER                  PIC X      VALUE ' '.
000940     05  RPT-SOLD-VALUE          PIC ZZZ,ZZZ,ZZ9.99-.
000950     05  FILLER                  PIC X      VALUE ' '.
000960     05  RPT-PROFIT              PIC ZZ,ZZZ,ZZ9.99-.
000970     05  FILLER                  PIC X      VALUE ' '.
000980     05  RPT-FOCUS-PRICE         PIC ZZ,ZZZ,ZZ9.99-.
000990     05  FILLER                  PIC X      VALUE ' '.
001000     05  RPT-BUY-TREND-CTR       PIC ZZ9.
001010     05  FILLER                  PIC X      VALUE ' '.
001020     05  RPT-SELL-TREND-CTR      PIC ZZ9.
001030     05  FILLER                  PIC X      VALUE ' '.
001040     05  RPT-OPEN-POSN-COUNT     PIC ZZZ9.
001050     05  FILLER                  PIC X(18)  VALUE SPACES.
001060 01  RPT-TOTALS-HDR1.
001070     05  FILLER PIC X(26)  VALUE 'GRAND TOTALS              '.
001080     05  FILLER PIC X(106) VALUE SPACES.
001090 01  RPT-TOTALS-HDR2.
001100     05  FILLER PIC X(100) VALUE ALL '-'.
001110     05  FILLER PIC X(32)  VALUE SPACES.
001120 01  RPT-TOTALS-DETAIL.
001130     05  FILLER                  PIC XX    VALUE SPACES.
001140     05  RPT-TOTALS-TYPE         PIC X(15).
001150     05  FILLER                  PIC X(4)  VALUE ':   '.
001160     05  RPT-TOTALS-ITEM1        PIC X(11).
001170     05  RPT-TOTALS-VALUE1       PIC ZZZ,ZZZ,ZZ9.
001180     05  RPT-TOTALS-VALUE1D REDEFINES RPT-TOTALS-VALUE1
001190                                PIC ZZZZZZZZ.99-.
001200     05  FILLER                  PIC X(3)  VALUE SPACES.
001210     05  RPT-TOTALS-ITEM2        PIC X(11).
001220     05  RPT-TOTALS-VALUE2       PIC ZZZ,ZZZ,ZZ9.
001230     05  RPT-TOTALS-VALUE2D REDEFINES RPT-TOTALS-VALUE2
001240                                PIC ZZZZZZZZ.99-.
001250     05  FILLER                  PIC X(55) VALUE SPACES.
001260 01  RPT-WALLET-HDR1.
001270     05  FILLER PIC X(26)  VALUE 'WALLET BALANCES           '.
001280     05  FILLER PIC X(106) VALUE SPACES.
001290 01  RPT-WALLET-HDR2.
001300     05  FILLER PIC X(20) VALUE 'WALLET              '.
001310     05  FILLER PIC X     VALUE ' '.
001320     05  FILLER PIC X(5)  VALUE 'CURR '.
001330     05  FILLER PIC X     VALUE ' '.
001340     05  FILLER PIC X(17) VALUE '          BALANCE'.
001350     05  FILLER PIC X(89) VALUE SPACES.
001360 01  RPT-WALLET-DETAIL.
001370     05  RPT-WAL-ADDR            PIC X(20).
001380     05  FILLER                  PIC X      VALUE ' '.
001390     05  RPT-WAL-CURRENCY        PIC X(05).
001400     05  FILLER                  PIC X      VALUE ' '.
001410     05  RPT-WAL-BALANCE         PIC Z,ZZZ,ZZZ,ZZ9.99999999-.
001420     05  FILLER                  PIC X(84)  VALUE SPACES.
001430 01  RPT-SPACES.
001440     05  FILLER                  PIC X(132) VALUE SPACES.
