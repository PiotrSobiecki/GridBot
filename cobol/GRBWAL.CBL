000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GRBWAL.
000300 AUTHOR.        D. WOJCIK.
000400 INSTALLATION.  MERIDIAN CLEARING.
000500 DATE-WRITTEN.  MARCH 1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                             *
001100*               @BANNER_START@                                *
001200*      grbwal.cbl                                             *
001300*      Grid Order Batch Execution System - MERIDIAN CLEARING  *
001400*               @BANNER_END@                                  *
001500*                                                             *
001600*-------------------------------------------------------------*
001700*
001800* FUNCTION -
001900*     Wallet ledger subroutine.  CALLed by GRBALG once per
002000*     executed trade leg to move money/asset balances between
002100*     a wallet's currency rows.  Owns no files and no I/O of
002200*     its own - GRBALG passes the whole wallet table down by
002300*     reference and this program updates it in place.  A
002400*     failed ledger check (insufficient funds or asset) is
002500*     returned in LK-WAL-RESULT; it is up to GRBALG to back out
002600*     anything it already decided about the trade.
002700*
002800* AMENDMENT HISTORY -
002900*     DATE       PGMR        REQUEST    REMARKS
003000*     03/02/89   D.WOJCIK    DP-0098    ORIGINAL PROGRAM
003100*     11/02/93   T.ABARA     DP-0390    ADD NET-PREFIX ADDRESS
003200*                                       BREAKOUT FOR PRE-1996
003300*                                       WALLET ADDRESSES
003400*     09/14/99   R.OKONKWO   DP-0783    Y2K REMEDIATION - NO
003500*                                       DATE FIELDS IN THIS
003600*                                       PROGRAM, REVIEWED AND
003700*                                       SIGNED OFF, NO CHANGE
003800*     04/19/01   M.FENWICK   DP-0855    TIGHTEN SELL-SIDE
003900*                                       BALANCE CHECK TO USE
004000*                                       UNSIGNED COMPARE
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000     COPY GRBCWRK.
005100*
005200     01  WS-FIND-WORK.
005300         05  WS-FIND-CCY             PIC X(05).
005400         05  FILLER                  PIC X(05).
005500*
005600 LINKAGE SECTION.
005700*
005800*-------------------------------------------------------------*
005900*    Function request / result block.
006000*-------------------------------------------------------------*
006100*
006200 01  LK-WAL-PARMS.
006300     05  LK-WAL-FUNCTION             PIC X(08).
006400         88  LK-WAL-IS-BUY                   VALUE 'BUY'.
006500         88  LK-WAL-IS-SELL                  VALUE 'SELL'.
006600     05  LK-WAL-WALLET-ADDR          PIC X(20).
006700     05  LK-WAL-ADDR-BREAKOUT REDEFINES LK-WAL-WALLET-ADDR.
006800         10  LK-WAL-ADDR-NET-PREFIX  PIC X(04).
006900         10  LK-WAL-ADDR-BODY        PIC X(16).
007000     05  LK-WAL-QUOTE-CCY            PIC X(05).
007100     05  LK-WAL-BASE-CCY             PIC X(05).
007200     05  LK-WAL-QUOTE-AMOUNT         PIC S9(9)V99.
007300     05  LK-WAL-BASE-AMOUNT          PIC S9(7)V9(8).
007400     05  LK-WAL-RESULT               PIC X(01).
007500         88  LK-WAL-SUCCESS                  VALUE 'Y'.
007600         88  LK-WAL-FAILED                   VALUE 'N'.
007700*
007800*-------------------------------------------------------------*
007900*    Whole wallet table, passed down by reference from GRBALG
008000*    (which got it, in turn, from GRBDRV).  Every row already
008100*    exists by the time this program runs - GRBDRV-130/135
008200*    seed all five currencies for a wallet address the first
008300*    tick that mentions it, so GRBWAL only ever looks up rows,
008400*    it never adds one.
008500*-------------------------------------------------------------*
008600*
008700 01  LK-WLT-CONTROL.
008800     05  LK-WLT-COUNT                PIC 9(4) COMP.
008900*
009000*    OCCURS/INDEXED BY rides on the copied record name itself -
009100*    GRBCWLT's body starts at level 10 so it nests under the
009200*    05-level WLT-WALLET-ENTRY OCCURS line the REPLACING below
009300*    produces.  See DP-0733 in GRBCWLT.CPY.
009400 01  LK-WLT-TABLE.
009500     COPY GRBCWLT REPLACING ==01  WLT-WALLET-ENTRY==
009600                          BY ==05  WLT-WALLET-ENTRY
009700                                 OCCURS 200 TIMES
009800                                 INDEXED BY LK-WLT-NDX==.
009900*
010000 01  LK-WAL-WORK.
010100     05  LK-QUOTE-NDX                PIC 9(4) COMP.
010200     05  LK-BASE-NDX                 PIC 9(4) COMP.
010300*
010400*****************************************************************
010500 PROCEDURE DIVISION USING LK-WAL-PARMS
010600                          LK-WLT-CONTROL
010700                          LK-WLT-TABLE.
010800*****************************************************************
010900*
011000 GRBWAL-000-MAIN.
011100     MOVE 'N' TO LK-WAL-RESULT.
011200     IF LK-WAL-IS-BUY
011300         PERFORM GRBWAL-100-EXECUTE-BUY THRU GRBWAL-100-EXIT
011400     ELSE
011500     IF LK-WAL-IS-SELL
011600         PERFORM GRBWAL-200-EXECUTE-SELL THRU GRBWAL-200-EXIT
011700     ELSE
011800         DISPLAY 'GRBWAL - UNKNOWN FUNCTION REQUEST: '
011900                 LK-WAL-FUNCTION.
012000     GOBACK.
012100*
012200*-------------------------------------------------------------*
012300*    Buy leg - debit quote currency, credit base currency.
012400*    Used both for an opening BUY (quote=BUY-CURRENCY,
012500*    base=SELL-CURRENCY) and for closing a SELL position on the
012600*    buyback leg (quote/base passed reversed by GRBALG-710).
012700*-------------------------------------------------------------*
012800*
012900 GRBWAL-100-EXECUTE-BUY.
013000     MOVE LK-WAL-QUOTE-CCY TO WS-FIND-CCY.
013100     PERFORM GRBWAL-900-FIND-ENTRY THRU GRBWAL-900-EXIT.
013200     IF NOT ORDER-FOUND
013300         GO TO GRBWAL-100-EXIT.
013400     MOVE LK-WLT-NDX TO LK-QUOTE-NDX.
013500     IF WLT-BALANCE (LK-QUOTE-NDX) < LK-WAL-QUOTE-AMOUNT
013600         GO TO GRBWAL-100-EXIT.
013700*
013800     MOVE LK-WAL-BASE-CCY TO WS-FIND-CCY.
013900     PERFORM GRBWAL-900-FIND-ENTRY THRU GRBWAL-900-EXIT.
014000     IF NOT ORDER-FOUND
014100         GO TO GRBWAL-100-EXIT.
014200     MOVE LK-WLT-NDX TO LK-BASE-NDX.
014300*
014400     SUBTRACT LK-WAL-QUOTE-AMOUNT
014500         FROM WLT-BALANCE (LK-QUOTE-NDX).
014600     ADD      LK-WAL-BASE-AMOUNT
014700         TO   WLT-BALANCE (LK-BASE-NDX).
014800     MOVE 'Y' TO LK-WAL-RESULT.
014900 GRBWAL-100-EXIT.
015000     EXIT.
015100*
015200*-------------------------------------------------------------*
015300*    Sell leg - debit base currency, credit quote currency.
015400*-------------------------------------------------------------*
015500*
015600 GRBWAL-200-EXECUTE-SELL.
015700     MOVE LK-WAL-BASE-CCY TO WS-FIND-CCY.
015800     PERFORM GRBWAL-900-FIND-ENTRY THRU GRBWAL-900-EXIT.
015900     IF NOT ORDER-FOUND
016000         GO TO GRBWAL-200-EXIT.
016100     MOVE LK-WLT-NDX TO LK-BASE-NDX.
016200     IF WLT-BALANCE (LK-BASE-NDX) < LK-WAL-BASE-AMOUNT
016300         GO TO GRBWAL-200-EXIT.
016400*
016500     MOVE LK-WAL-QUOTE-CCY TO WS-FIND-CCY.
016600     PERFORM GRBWAL-900-FIND-ENTRY THRU GRBWAL-900-EXIT.
016700     IF NOT ORDER-FOUND
016800         GO TO GRBWAL-200-EXIT.
016900     MOVE LK-WLT-NDX TO LK-QUOTE-NDX.
017000*
017100     SUBTRACT LK-WAL-BASE-AMOUNT
017200         FROM WLT-BALANCE (LK-BASE-NDX).
017300     ADD      LK-WAL-QUOTE-AMOUNT
017400         TO   WLT-BALANCE (LK-QUOTE-NDX).
017500     MOVE 'Y' TO LK-WAL-RESULT.
017600 GRBWAL-200-EXIT.
017700     EXIT.
017800*
017900*-------------------------------------------------------------*
018000*    Locate the row for LK-WAL-WALLET-ADDR / WS-FIND-CCY.  A
018100*    plain 20-byte address compare is tried first; if that
018200*    misses, 93's net-prefix breakout lets an old-format
018300*    address still match on prefix + body alone.
018400*-------------------------------------------------------------*
018500*
018600 GRBWAL-900-FIND-ENTRY.
018700     MOVE 'N' TO WS-ORDER-FOUND-SW.
018800     SET LK-WLT-NDX TO 1.
018900 GRBWAL-905-SCAN.
019000     IF LK-WLT-NDX > LK-WLT-COUNT
019100         GO TO GRBWAL-900-EXIT.
019200     IF WLT-WALLET-ADDR (LK-WLT-NDX) = LK-WAL-WALLET-ADDR
019300       AND WLT-CURRENCY (LK-WLT-NDX) = WS-FIND-CCY
019400         MOVE 'Y' TO WS-ORDER-FOUND-SW
019500         GO TO GRBWAL-900-EXIT.
019600     IF WLT-ADDR-NET-PREFIX (LK-WLT-NDX) =
019700             LK-WAL-ADDR-NET-PREFIX
019800       AND WLT-ADDR-BODY (LK-WLT-NDX) = LK-WAL-ADDR-BODY
019900       AND WLT-CURRENCY (LK-WLT-NDX) = WS-FIND-CCY
020000         MOVE 'Y' TO WS-ORDER-FOUND-SW
020100         GO TO GRBWAL-900-EXIT.
020200     SET LK-WLT-NDX UP BY 1.
020300     GO TO GRBWAL-905-SCAN.
020400 GRBWAL-900-EXIT.
020500     EXIT.
020600*
020700* END OF PROGRAM GRBWAL
