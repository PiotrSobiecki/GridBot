000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GRBALG.
000300 AUTHOR.        D. WOJCIK.
000400 INSTALLATION.  MERIDIAN CLEARING.
000500 DATE-WRITTEN.  MARCH 1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                             *
001100*               @BANNER_START@                                *
001200*      grbalg.cbl                                             *
001300*      Grid Order Batch Execution System - MERIDIAN CLEARING  *
001400*               @BANNER_END@                                  *
001500*                                                             *
001600*-------------------------------------------------------------*
001700*
001800* FUNCTION -
001900*     Grid decision engine.  CALLed once by GRBDRV-220 for
002000*     every tick that matches an active order.  Decides whether
002100*     the tick's price should open a BUY or SHORT position, and
002200*     whether the tick's price closes any existing open BUY or
002300*     SELL position, posting wallet movements through GRBWAL
002400*     and staging journal lines for GRBDRV to write.  Owns no
002500*     files and no I/O of its own; GRBDRV owns the tick, order,
002600*     grid-state, position, wallet and journal-staging areas
002700*     and passes all of them down by reference every call.
002800*
002900* AMENDMENT HISTORY -
003000*     DATE       PGMR        REQUEST    REMARKS
003100*     03/02/89   D.WOJCIK    DP-0098    ORIGINAL PROGRAM - FOCUS
003200*                                       PRICE, BUY/SELL TARGETS,
003300*                                       TREND COUNTERS
003400*     11/02/93   T.ABARA     DP-0390    ADD SWING-PERCENT GATE
003500*                                       AND BAND-MATCHED SIZING
003600*                                       TABLES (ADD/MAX VALUE)
003700*     08/21/95   T.ABARA     DP-0512    ADD ROUND-TRIP FEE CHECK
003800*                                       AHEAD OF EVERY EXECUTION
003900*     02/11/97   R.OKONKWO   DP-0601    CONSOLIDATE BUY/SHORT
004000*                                       FEE CHECK INTO ONE SHARED
004100*                                       PARAGRAPH (WAS 320/620)
004200*     09/14/99   R.OKONKWO   DP-0783    Y2K REMEDIATION - TICK
004300*                                       SEQUENCE IS THE ONLY
004400*                                       CLOCK THIS PROGRAM KEEPS,
004500*                                       NO DATE FIELDS, REVIEWED
004600*                                       AND SIGNED OFF
004700*     04/19/01   M.FENWICK   DP-0855    CLOSE-BUY SCAN NOW PICKS
004800*                                       LOWEST TARGET-SELL-PRICE
004900*                                       FIRST INSTEAD OF TABLE
005000*                                       ORDER, PER AUDIT REQUEST
005100*     07/30/01   M.FENWICK   DP-0912    DEFAULT BUY/SELL CURRENCY
005200*                                       TO USDT/BTC WHEN LEFT
005300*                                       BLANK ON ORDER-SETTINGS -
005400*                                       WALLET CALLS WERE GOING
005500*                                       OUT WITH A SPACES CODE
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*
006500     COPY GRBCWRK.
006600*
006700*-------------------------------------------------------------*
006800*    Scratch used by the shared trend/swing/band lookups -
006900*    WS-LOOKUP-SIDE is set by the caller before every PERFORM
007000*    of 150, 180 or 250 so one paragraph serves both sides.
007100*-------------------------------------------------------------*
007200*
007300 01  ALG-LOOKUP-PARMS.
007400     05  WS-LOOKUP-TREND             PIC 9(3)       COMP.
007500     05  WS-LOOKUP-SIDE              PIC X(01).
007600         88  WS-SIDE-IS-BUY                  VALUE 'B'.
007700         88  WS-SIDE-IS-SELL                 VALUE 'S'.
007800     05  WS-BEST-NDX                 PIC 9(2)       COMP.
007900     05  FILLER                      PIC X(05).
008000*
008100*-------------------------------------------------------------*
008200*    Percent-bearing scratch, all carried four decimals deep to
008300*    match the way the order-settings record itself stores a
008400*    trend or swing percent.  ALG-TREND-PCT is reloaded by
008500*    GRBALG-150 on every PERFORM, ALG-SWING-PCT by GRBALG-180,
008600*    ALG-PCT-CHANGE is the scratch result of the move-away-from
008700*    -focus test in GRBALG-190, and ALG-MIN-PROFIT-PCT-WK is
008800*    this CALL's resolved profit floor once GRBALG-300/600 have
008900*    applied the DFT-MIN-PROFIT-PCT fallback.
009000*-------------------------------------------------------------*
009100*
009200 01  ALG-PERCENT-WORK.
009300     05  ALG-TREND-PCT               PIC S9(3)V9(4) COMP-3.
009400     05  ALG-SWING-PCT               PIC S9(3)V9(4) COMP-3.
009500     05  ALG-PCT-CHANGE              PIC S9(5)V9(6) COMP-3.
009600     05  ALG-MIN-PROFIT-PCT-WK       PIC S9(3)V9(4) COMP-3.
009700     05  FILLER                      PIC X(05).
009800*--------------------------------------------------------------*
009900*    Resolved currency codes - GRBALG-280 defaults these from
010000*    GRBCWRK when the order-settings record leaves BUY-CURRENCY
010100*    or SELL-CURRENCY blank, so the wallet CALL never goes out
010200*    with a spaces currency code.
010300*--------------------------------------------------------------*
010400*
010500 01  ALG-CURRENCY-WORK.
010600     05  ALG-BUY-CCY-WK              PIC X(05).
010700     05  ALG-SELL-CCY-WK             PIC X(05).
010800     05  FILLER                      PIC X(05).
010900*
011000*
011100*    ALG-CURRENT-PRICE is this CALL's snapshot of TIK-TICK-
011200*    PRICE, set once by GRBALG-010 and never re-read from the
011300*    tick record again - every paragraph below tests this copy.
011400*
011500 01  ALG-PRICE-WORK.
011600     05  ALG-CURRENT-PRICE           PIC S9(9)V99   COMP-3.
011700     05  FILLER                      PIC X(05).
011800*
011900*    Shared scratch for GRBALG-160/170 - the caller loads
012000*    ALG-TGT-FOCUS and ALG-TGT-TREND before the PERFORM and
012100*    reads ALG-TGT-RESULT back after it; ALG-DECREASE only
012200*    matters to the buy side (GRBALG-160), the sell side uses
012300*    the shared WS-RU-EXACT/WS-RU-RESULT pair instead.
012400*
012500 01  ALG-CALC-TARGET-WORK.
012600     05  ALG-TGT-FOCUS               PIC S9(9)V99   COMP-3.
012700     05  ALG-TGT-TREND               PIC 9(3)       COMP.
012800     05  ALG-TGT-RESULT              PIC S9(9)V99   COMP-3.
012900     05  ALG-DECREASE                PIC S9(9)V99   COMP-3.
013000     05  FILLER                      PIC X(05).
013100*
013200*-------------------------------------------------------------*
013300*    Generic band-match work area, loaded by each table-
013400*    specific scan paragraph before PERFORM GRBALG-260.
013500*-------------------------------------------------------------*
013600*
013700 01  ALG-BAND-TEST-WORK.
013800     05  BT-MIN-PRICE                PIC S9(9)V99   COMP-3.
013900     05  BT-MAX-PRICE                PIC S9(9)V99   COMP-3.
014000     05  BT-COND-CODE                PIC X(02).
014100     05  BT-COND-PRICE               PIC S9(9)V99   COMP-3.
014200     05  BT-TEST-PRICE               PIC S9(9)V99   COMP-3.
014300     05  BT-RESULT-SW                PIC X(01).
014400         88  BT-MATCHES                      VALUE 'Y'.
014500     05  FILLER                      PIC X(05).
014600*
014700*    GRBALG-250's working figures - ALG-BASE-VALUE and
014800*    ALG-ADD-VALUE are kept at six decimals through the whole
014900*    calculation per DP-0390, only ALG-TXN-VALUE (the capped
015000*    result GRBALG-300/600 actually trade) is truncated to two.
015100*    ALG-MIN-VAL-1PCT and ALG-MAX-CAP hold whichever of the
015200*    order-settings field or the GRBCWRK default applies to
015300*    this side for the life of one 250 PERFORM.
015400*
015500 01  ALG-TXN-WORK.
015600     05  ALG-TXN-VALUE               PIC S9(9)V99   COMP-3.
015700     05  ALG-BASE-VALUE              PIC S9(9)V9(6) COMP-3.
015800     05  ALG-ADD-VALUE               PIC S9(9)V9(6) COMP-3.
015900     05  ALG-MAX-CAP                 PIC S9(9)V99   COMP-3.
016000     05  ALG-MIN-VAL-1PCT            PIC S9(9)V99   COMP-3.
016100     05  FILLER                      PIC X(05).
016200*
016300*    Available/allowance figures used only by the buy-side
016400*    capacity check (GRBALG-310/312/313) - eleven integer
016500*    digits because a wallet balance and a BUY-MAX-VALUE limit
016600*    can both run much larger than any single transaction value
016700*    this program computes.
016800*
016900 01  ALG-CAPACITY-WORK.
017000     05  ALG-AVAILABLE               PIC S9(11)V99  COMP-3.
017100     05  ALG-ALLOWANCE               PIC S9(11)V99  COMP-3.
017200     05  ALG-EFFECTIVE-MAX           PIC S9(11)V99  COMP-3.
017300     05  FILLER                      PIC X(05).
017400*
017500*    Trade-leg results, reused across all four execution
017600*    paragraphs (300/410/600/710) - each one sets only the
017700*    fields it needs before staging the journal line, so a
017800*    field left over from a prior leg is always overwritten
017900*    before it is read again, never carried across CALLs.
018000*
018100 01  ALG-TRADE-WORK.
018200     05  ALG-AMOUNT                  PIC S9(7)V9(8) COMP-3.
018300     05  ALG-SELL-VALUE              PIC S9(9)V99   COMP-3.
018400     05  ALG-BUYBACK-VALUE           PIC S9(9)V99   COMP-3.
018500     05  ALG-PROFIT                  PIC S9(9)V99   COMP-3.
018600     05  ALG-EXPECTED-PROFIT         PIC S9(9)V99   COMP-3.
018700     05  ALG-FEE-AMT                 PIC S9(9)V99   COMP-3.
018800     05  ALG-TARGET-PRICE            PIC S9(9)V99   COMP-3.
018900     05  FILLER                      PIC X(05).
019000*
019100*    One-letter gate switches, all reset 'N' by their owning
019200*    paragraph before the test runs so a stale 'Y' from the
019300*    other side of the book can never leak through:
019400*    ALG-THRESH-GATE-SW serves both 195 and 196, ALG-SHOULD-SW
019500*    is GRBALG-100/500's fire decision, ALG-WALLET-OK-SW is
019600*    310/610's capacity verdict, ALG-FEE-OK-SW is 320's, and
019700*    ALG-SWING-GATE-SW is 190's minimum-swing verdict.
019800*
019900 01  ALG-SWITCHES.
020000     05  ALG-THRESH-GATE-SW          PIC X(01).
020100         88  ALG-THRESH-PASSES               VALUE 'Y'.
020200     05  ALG-SHOULD-SW               PIC X(01).
020300         88  ALG-SHOULD-FIRE                  VALUE 'Y'.
020400     05  ALG-WALLET-OK-SW            PIC X(01).
020500         88  ALG-WALLET-OK                    VALUE 'Y'.
020600     05  ALG-FEE-OK-SW               PIC X(01).
020700         88  ALG-FEE-OK                       VALUE 'Y'.
020800     05  ALG-SWING-GATE-SW           PIC X(01).
020900         88  ALG-SWING-PASSES                 VALUE 'Y'.
021000     05  FILLER                      PIC X(05).
021100*
021200*-------------------------------------------------------------*
021300*    Request block passed down to GRBWAL.  Field-for-field the
021400*    same shape as GRBWAL's own LK-WAL-PARMS.
021500*-------------------------------------------------------------*
021600*
021700*    This block is staged field-for-field before every one of
021800*    the four CALL 'GRBWAL' statements below (300/410/600/710).
021900*    A BUY function always debits the quote currency and
022000*    credits the base currency; GRBALG-410's closing sale and
022100*    GRBALG-710's closing buyback each swap which real-world
022200*    leg plays "quote" and which plays "base" by choosing which
022300*    currency goes in ALG-WAL-QUOTE-CCY versus ALG-WAL-BASE-CCY,
022400*    not by changing ALG-WAL-FUNCTION.
022500*
022600 01  ALG-WAL-PARMS.
022700     05  ALG-WAL-FUNCTION            PIC X(08).
022800         88  ALG-WAL-IS-BUY                   VALUE 'BUY'.
022900         88  ALG-WAL-IS-SELL                  VALUE 'SELL'.
023000     05  ALG-WAL-WALLET-ADDR         PIC X(20).
023100     05  ALG-WAL-QUOTE-CCY           PIC X(05).
023200     05  ALG-WAL-BASE-CCY            PIC X(05).
023300     05  ALG-WAL-QUOTE-AMOUNT        PIC S9(9)V99.
023400     05  ALG-WAL-BASE-AMOUNT         PIC S9(7)V9(8).
023500     05  ALG-WAL-RESULT              PIC X(01).
023600         88  ALG-WAL-SUCCESS                  VALUE 'Y'.
023700         88  ALG-WAL-FAILED                   VALUE 'N'.
023800     05  FILLER                      PIC X(05).
023900*
024000*    Search key staged by the caller (310 or 610) ahead of
024100*    PERFORM GRBALG-900-FIND-WALLET; WS-FIND-CCY2 is named with
024200*    a trailing "2" only because GRBCWRK already owns a plain
024300*    WS-FIND-CCY field used inside GRBWAL - kept distinct so a
024400*    maintainer copying one program's work area into the other
024500*    by habit cannot collide the two.
024600*
024700 01  ALG-FIND-WORK.
024800     05  WS-FIND-WALLET-ADDR         PIC X(20).
024900     05  WS-FIND-CCY2                PIC X(05).
025000     05  ALG-FOUND-NDX               PIC 9(4)       COMP.
025100     05  FILLER                      PIC X(05).
025200*
025300*    Journal-line staging area - every execution/close paragraph
025400*    fills these fields immediately before PERFORM GRBALG-340,
025500*    which copies them into the next free JRN-JOURNAL-ENTRY row for
025600*    GRBDRV-230 to WRITE once this CALL returns.  ALG-JRN-TREND
025700*    always carries the trend counter as it stood going INTO the
025800*    leg, not after the ADD/SUBTRACT that follows it.
025900*
026000 01  ALG-JRN-STAGE-WORK.
026100     05  ALG-JRN-TXN-TYPE            PIC X(08).
026200     05  ALG-JRN-PRICE               PIC S9(9)V99   COMP-3.
026300     05  ALG-JRN-AMOUNT              PIC S9(7)V9(8) COMP-3.
026400     05  ALG-JRN-VALUE               PIC S9(9)V99   COMP-3.
026500     05  ALG-JRN-PROFIT              PIC S9(9)V99   COMP-3.
026600     05  ALG-JRN-TREND               PIC 9(3)       COMP.
026700     05  FILLER                      PIC X(05).
026800*
026900 LINKAGE SECTION.
027000*
027100*    The tick GRBDRV is dispatching this CALL for - TIK-TICK-
027200*    PRICE is read once into ALG-CURRENT-PRICE by GRBALG-010 and
027300*    TIK-TICK-SEQ is stamped onto every position and journal row
027400*    this CALL creates or closes, so a later run can reconstruct
027500*    exactly which tick fired which trade.
027600*
027700     COPY GRBCTIK.
027800*
027900*    The one order-settings row this CALL is running under -
028000*    GRBDRV fixed WS-ORD-NDX before the CALL, so every OST-*
028100*    field below is this order's own configuration for the
028200*    whole invocation; none of it changes until GRBDRV calls
028300*    back in for the next matching tick.  The six legacy-form
028400*    REDEFINES copied in here (COND-CODE/COND-PRICE views of
028500*    the ABY/ASL/MBY/MSL/BSW/SSW band MIN/MAX-PRICE pairs) are
028600*    read by GRBALG-261 whenever a band's MIN and MAX are both
028700*    zero - see GRBCSET.CPY for the layout-level explanation.
028800*
028900     COPY GRBCSET.
029000*
029100*    This order's running grid state - trend counters, next-
029200*    buy/next-sell targets and the running totals GRBDRV's
029300*    summary report eventually prints.  Unlike OST-ORDER-ENTRY
029400*    above, every field in here is read AND written by this
029500*    program; GRBDRV only initializes it once at load time.
029600*
029700     COPY GRBCSTA.
029800*
029900*-------------------------------------------------------------*
030000*    Whole position table, owned by GRBDRV, scanned and
030100*    appended to here on every BUY/SHORT open and every close.
030200*-------------------------------------------------------------*
030300*
030400 01  LK-POS-CONTROL.
030500     05  LK-POS-COUNT                PIC 9(4)       COMP.
030600     05  LK-NEXT-POS-ID              PIC 9(6)       COMP.
030700*
030800*    OCCURS/INDEXED BY rides on the copied record name itself -
030900*    GRBCPOS's body starts at level 10 so it nests under the
031000*    05-level POS-POSITION-ENTRY OCCURS line the REPLACING
031100*    below produces.  See DP-0733 in GRBCPOS.CPY.
031200*
031300 01  LK-POS-TABLE.
031400     COPY GRBCPOS REPLACING ==01  POS-POSITION-ENTRY==
031500                          BY ==05  POS-POSITION-ENTRY
031600                                 OCCURS 4000 TIMES
031700                                 INDEXED BY LK-POS-NDX==.
031800*
031900*-------------------------------------------------------------*
032000*    Whole wallet table, owned by GRBDRV, passed straight
032100*    through to GRBWAL unchanged so GRBWAL updates it in place.
032200*-------------------------------------------------------------*
032300*
032400 01  LK-WLT-CONTROL.
032500     05  LK-WLT-COUNT                PIC 9(4)       COMP.
032600 01  LK-WLT-TABLE.
032700     COPY GRBCWLT REPLACING ==01  WLT-WALLET-ENTRY==
032800                          BY ==05  WLT-WALLET-ENTRY
032900                                 OCCURS 200 TIMES
033000                                 INDEXED BY LK-WLT-NDX==.
033100*
033200*-------------------------------------------------------------*
033300*    Journal staging table - GRBDRV-220 writes one JRNLOUT
033400*    record for every row this CALL adds, then clears the
033500*    count before the next tick.
033600*-------------------------------------------------------------*
033700*
033800 01  LK-JRN-CONTROL.
033900     05  LK-JRN-COUNT                PIC 9(2)       COMP.
034000 01  LK-JRN-TABLE.
034100     COPY GRBCJRN REPLACING ==01  JRN-JOURNAL-ENTRY==
034200                          BY ==05  JRN-JOURNAL-ENTRY
034300                                 OCCURS 20 TIMES
034400                                 INDEXED BY LK-JRN-NDX==.
034500*
034600*****************************************************************
034700 PROCEDURE DIVISION USING TIK-TICK-ENTRY
034800                          OST-ORDER-ENTRY
034900                          GST-STATE-ENTRY
035000                          LK-POS-CONTROL
035100                          LK-POS-TABLE
035200                          LK-WLT-CONTROL
035300                          LK-WLT-TABLE
035400                          LK-JRN-CONTROL
035500                          LK-JRN-TABLE.
035600*****************************************************************
035700*
035800*-------------------------------------------------------------*
035900*    Entry paragraph.  The nine-step order below is fixed by
036000*    the original DP-0098 design and has never been reordered:
036100*    currency resolution first (so every downstream MOVE to a
036200*    wallet field already has a real code), then price/focus
036300*    bookkeeping, then buy-side decide-and-execute, then the
036400*    buy-side close scan, then the mirror image on the sell
036500*    side.  A tick can open at most one position and close any
036600*    number on each side in a single CALL - GRBALG-400/700 both
036700*    loop internally rather than relying on GRBDRV to call back
036800*    in per close.
036900*-------------------------------------------------------------*
037000*
037100 GRBALG-000-MAIN.
037200     PERFORM GRBALG-280-RESOLVE-CURRENCY THRU GRBALG-280-EXIT.
037300     PERFORM GRBALG-010-RECORD-PRICE THRU GRBALG-010-EXIT.
037400     PERFORM GRBALG-020-CHECK-FOCUS-TIMEOUT THRU GRBALG-020-EXIT.
037500     PERFORM GRBALG-100-SHOULD-BUY THRU GRBALG-100-EXIT.
037600     IF ALG-SHOULD-FIRE
037700         PERFORM GRBALG-300-EXECUTE-BUY THRU GRBALG-300-EXIT.
037800     PERFORM GRBALG-400-CLOSE-BUY-POSITIONS
037900             THRU GRBALG-400-EXIT.
038000     PERFORM GRBALG-500-SHOULD-SHORT-SELL THRU GRBALG-500-EXIT.
038100     IF ALG-SHOULD-FIRE
038200         PERFORM GRBALG-600-EXECUTE-SHORT-SELL
038300                 THRU GRBALG-600-EXIT.
038400     PERFORM GRBALG-700-CLOSE-SHORT-POSITIONS
038500             THRU GRBALG-700-EXIT.
038600     GOBACK.
038700*
038800*-------------------------------------------------------------*
038900*    Process-Tick step 1.
039000*-------------------------------------------------------------*
039100*
039200 GRBALG-010-RECORD-PRICE.
039300     MOVE TIK-TICK-PRICE TO ALG-CURRENT-PRICE.
039400 GRBALG-010-EXIT.
039500     EXIT.
039600*
039700*-------------------------------------------------------------*
039800*    Process-Tick step 2 - re-anchor the focus price when it
039900*    has sat idle past TIME-TO-NEW-FOCUS seconds and neither
040000*    ladder has an open rung.
040100*-------------------------------------------------------------*
040200*
040300 GRBALG-020-CHECK-FOCUS-TIMEOUT.
040400     IF OST-TIME-TO-NEW-FOCUS > 0
040500       AND (TIK-TICK-SEQ - GST-FOCUS-UPDATED-TICK)
040600               NOT < OST-TIME-TO-NEW-FOCUS
040700       AND GST-BUY-TREND-CTR = 0
040800       AND GST-SELL-TREND-CTR = 0
040900         MOVE ALG-CURRENT-PRICE TO GST-FOCUS-PRICE
041000         MOVE TIK-TICK-SEQ      TO GST-FOCUS-UPDATED-TICK
041100         MOVE GST-FOCUS-PRICE   TO ALG-TGT-FOCUS
041200         MOVE 0                 TO ALG-TGT-TREND
041300         PERFORM GRBALG-160-CALC-BUY-TARGET
041400                 THRU GRBALG-160-EXIT
041500         MOVE ALG-TGT-RESULT    TO GST-NEXT-BUY-TARGET
041600         MOVE GST-FOCUS-PRICE   TO ALG-TGT-FOCUS
041700         MOVE 0                 TO ALG-TGT-TREND
041800         PERFORM GRBALG-170-CALC-SELL-TARGET
041900                 THRU GRBALG-170-EXIT
042000         MOVE ALG-TGT-RESULT    TO GST-NEXT-SELL-TARGET.
042100 GRBALG-020-EXIT.
042200     EXIT.
042300*
042400*-------------------------------------------------------------*
042500*    Process-Tick step 3 - should-buy.
042600*-------------------------------------------------------------*
042700*
042800 GRBALG-100-SHOULD-BUY.
042900     MOVE 'N' TO ALG-SHOULD-SW.
043000     MOVE 'B' TO WS-LOOKUP-SIDE.
043100     PERFORM GRBALG-195-BUY-THRESHOLD-GATE THRU GRBALG-195-EXIT.
043200     IF NOT ALG-THRESH-PASSES
043300         GO TO GRBALG-100-EXIT.
043400     IF GST-NEXT-BUY-TARGET = 0
043500         MOVE GST-FOCUS-PRICE    TO ALG-TGT-FOCUS
043600         MOVE GST-BUY-TREND-CTR  TO ALG-TGT-TREND
043700         PERFORM GRBALG-160-CALC-BUY-TARGET THRU GRBALG-160-EXIT
043800         MOVE ALG-TGT-RESULT     TO GST-NEXT-BUY-TARGET.
043900     IF ALG-CURRENT-PRICE > GST-NEXT-BUY-TARGET
044000         GO TO GRBALG-100-EXIT.
044100     PERFORM GRBALG-190-MEETS-MIN-SWING THRU GRBALG-190-EXIT.
044200     IF ALG-SWING-PASSES
044300         MOVE 'Y' TO ALG-SHOULD-SW.
044400 GRBALG-100-EXIT.
044500     EXIT.
044600*
044700*-------------------------------------------------------------*
044800*    getTrendPercent - largest OST-TP-TREND not exceeding
044900*    WS-LOOKUP-TREND wins (table is loaded in ascending trend
045000*    order by GRBDRV-120, so the last row the scan keeps as it
045100*    walks forward is the largest qualifying one).
045200*-------------------------------------------------------------*
045300*
045400 GRBALG-150-GET-TREND-PERCENT.
045500     IF OST-TREND-PCT-COUNT = 0
045600         PERFORM GRBALG-151-DEFAULT-PCT THRU GRBALG-151-EXIT
045700         GO TO GRBALG-150-EXIT.
045800     SET OST-TP-NDX  TO 1.
045900     SET WS-BEST-NDX TO 1.
046000     PERFORM GRBALG-152-SCAN THRU GRBALG-152-EXIT.
046100     PERFORM GRBALG-153-PICK THRU GRBALG-153-EXIT.
046200 GRBALG-150-EXIT.
046300     EXIT.
046400*
046500*-------------------------------------------------------------*
046600*    No trend/percent table on the order at all - the shop's
046700*    long-standing fallback is the order's own MIN-PROFIT-PCT
046800*    if one is on file, else a flat half of one percent.  Note
046900*    this is a different fallback field than GRBALG-250 uses
047000*    (MIN-VALUE-PER-1PCT) - the two percents serve unrelated
047100*    purposes and happen to share the MIN-PROFIT-PCT field only
047200*    by the original DP-0098 design, not by coincidence of name.
047300*-------------------------------------------------------------*
047400*
047500 GRBALG-151-DEFAULT-PCT.
047600     IF OST-MIN-PROFIT-PCT NOT = 0
047700         MOVE OST-MIN-PROFIT-PCT TO ALG-TREND-PCT
047800     ELSE
047900         MOVE 0.5 TO ALG-TREND-PCT.
048000 GRBALG-151-EXIT.
048100     EXIT.
048200*
048300*    Forward scan, table loaded ascending by OST-TP-TREND at
048400*    GRBDRV-110 load time - walking to the end and keeping the
048500*    last row whose TREND did not exceed WS-LOOKUP-TREND leaves
048600*    WS-BEST-NDX pointing at the largest qualifying row without
048700*    needing a binary search or an early GO TO out of the loop.
048800*
048900 GRBALG-152-SCAN.
049000     IF OST-TP-NDX > OST-TREND-PCT-COUNT
049100         GO TO GRBALG-152-EXIT.
049200     IF OST-TP-TREND (OST-TP-NDX) <= WS-LOOKUP-TREND
049300         SET WS-BEST-NDX TO OST-TP-NDX.
049400     SET OST-TP-NDX UP BY 1.
049500     GO TO GRBALG-152-SCAN.
049600 GRBALG-152-EXIT.
049700     EXIT.
049800*
049900*    Picks the buy or sell percent off the winning row per
050000*    WS-LOOKUP-SIDE; a winning row whose percent for this side
050100*    was left zero on the order-settings record falls back to
050200*    151 exactly as if no table existed at all.
050300*
050400 GRBALG-153-PICK.
050500     IF WS-SIDE-IS-BUY
050600         MOVE OST-TP-BUY-PCT (WS-BEST-NDX)  TO ALG-TREND-PCT
050700     ELSE
050800         MOVE OST-TP-SELL-PCT (WS-BEST-NDX) TO ALG-TREND-PCT.
050900     IF ALG-TREND-PCT = 0
051000         PERFORM GRBALG-151-DEFAULT-PCT THRU GRBALG-151-EXIT.
051100 GRBALG-153-EXIT.
051200     EXIT.
051300*
051400*-------------------------------------------------------------*
051500*    calc-buy-target - decrease is truncated DOWN to 2 decimals
051600*    before it is taken off the focus price, per DP-0098.
051700*    Caller loads ALG-TGT-FOCUS/ALG-TGT-TREND first - at
051800*    GRBALG-020 that is the new focus price and trend 0, at
051900*    GRBALG-100 it is the current focus price and the order's
052000*    live buy trend counter, and at the close of a buy
052100*    (GRBALG-300/410) it is the price the leg just traded at
052200*    and the trend counter as it stands AFTER that leg - the
052300*    next buy target always measures down from the most recent
052400*    buy-side event, never from the original order-settings
052500*    FOCUS-PRICE once trading has begun.
052600*-------------------------------------------------------------*
052700*
052800 GRBALG-160-CALC-BUY-TARGET.
052900     MOVE ALG-TGT-TREND TO WS-LOOKUP-TREND.
053000     MOVE 'B'           TO WS-LOOKUP-SIDE.
053100     PERFORM GRBALG-150-GET-TREND-PERCENT THRU GRBALG-150-EXIT.
053200     COMPUTE ALG-DECREASE = ALG-TGT-FOCUS * ALG-TREND-PCT / 100.
053300     COMPUTE ALG-TGT-RESULT = ALG-TGT-FOCUS - ALG-DECREASE.
053400 GRBALG-160-EXIT.
053500     EXIT.
053600*
053700*-------------------------------------------------------------*
053800*    calc-sell-target - increase is rounded UP to 2 decimals
053900*    through the shared 790 routine before it is added on.
054000*    Mirrors 160 field-for-field except the sign of the
054100*    adjustment - a short-sell's target BUYBACK price has to be
054200*    reached by a FALLING price, so the percent is added to the
054300*    focus price here instead of subtracted, and rounded UP
054400*    instead of truncated DOWN so the shop never books a short
054500*    sale at a narrower spread than the percent table promised.
054600*-------------------------------------------------------------*
054700*
054800 GRBALG-170-CALC-SELL-TARGET.
054900     MOVE ALG-TGT-TREND TO WS-LOOKUP-TREND.
055000     MOVE 'S'           TO WS-LOOKUP-SIDE.
055100     PERFORM GRBALG-150-GET-TREND-PERCENT THRU GRBALG-150-EXIT.
055200     COMPUTE WS-RU-EXACT = ALG-TGT-FOCUS * ALG-TREND-PCT / 100.
055300     PERFORM GRBALG-790-ROUND-UP-2D THRU GRBALG-790-EXIT.
055400     COMPUTE ALG-TGT-RESULT = ALG-TGT-FOCUS + WS-RU-RESULT.
055500 GRBALG-170-EXIT.
055600     EXIT.
055700*
055800*-------------------------------------------------------------*
055900*    getSwingPercent - first matching band on the requested
056000*    side supplies the percent, no match leaves it zero.
056100*    Feeds straight into GRBALG-190's minimum-swing gate - a
056200*    zero result there is not an error, it is this shop's way
056300*    of saying "no swing requirement configured for this price
056400*    band," and 190 treats a zero percent as an automatic pass.
056500*-------------------------------------------------------------*
056600*
056700 GRBALG-180-GET-SWING-PERCENT.
056800     MOVE 0 TO ALG-SWING-PCT.
056900     IF WS-SIDE-IS-BUY
057000         PERFORM GRBALG-181-SCAN-BUY-SWING THRU GRBALG-181-EXIT
057100     ELSE
057200         PERFORM GRBALG-182-SCAN-SELL-SWING THRU GRBALG-182-EXIT.
057300 GRBALG-180-EXIT.
057400     EXIT.
057500*
057600*-------------------------------------------------------------*
057700*    181/182 are mirror images of each other, one per side, both
057800*    called only from GRBALG-180.  Each walks its own swing-band
057900*    table in table order and stops at the FIRST band whose
058000*    MIN/MAX-PRICE (or legacy COND-CODE form) brackets the
058100*    current price - table order is significant here, unlike
058200*    251/252's add-value scan which keeps scanning for a better
058300*    match.
058400*-------------------------------------------------------------*
058500*
058600 GRBALG-181-SCAN-BUY-SWING.
058700     SET OST-BSW-NDX TO 1.
058800 GRBALG-181-LOOP.
058900     IF OST-BSW-NDX > OST-BUY-SWING-COUNT
059000         GO TO GRBALG-181-EXIT.
059100     MOVE OST-BSW-MIN-PRICE (OST-BSW-NDX)  TO BT-MIN-PRICE.
059200     MOVE OST-BSW-MAX-PRICE (OST-BSW-NDX)  TO BT-MAX-PRICE.
059300     MOVE OST-BSW-COND-CODE (OST-BSW-NDX)  TO BT-COND-CODE.
059400     MOVE OST-BSW-COND-PRICE (OST-BSW-NDX) TO BT-COND-PRICE.
059500     MOVE ALG-CURRENT-PRICE                TO BT-TEST-PRICE.
059600     PERFORM GRBALG-260-MATCH-BAND THRU GRBALG-260-EXIT.
059700     IF BT-MATCHES
059800         MOVE OST-BSW-VALUE (OST-BSW-NDX) TO ALG-SWING-PCT
059900         GO TO GRBALG-181-EXIT.
060000     SET OST-BSW-NDX UP BY 1.
060100     GO TO GRBALG-181-LOOP.
060200 GRBALG-181-EXIT.
060300     EXIT.
060400*
060500 GRBALG-182-SCAN-SELL-SWING.
060600     SET OST-SSW-NDX TO 1.
060700 GRBALG-182-LOOP.
060800     IF OST-SSW-NDX > OST-SELL-SWING-COUNT
060900         GO TO GRBALG-182-EXIT.
061000     MOVE OST-SSW-MIN-PRICE (OST-SSW-NDX)  TO BT-MIN-PRICE.
061100     MOVE OST-SSW-MAX-PRICE (OST-SSW-NDX)  TO BT-MAX-PRICE.
061200     MOVE OST-SSW-COND-CODE (OST-SSW-NDX)  TO BT-COND-CODE.
061300     MOVE OST-SSW-COND-PRICE (OST-SSW-NDX) TO BT-COND-PRICE.
061400     MOVE ALG-CURRENT-PRICE                TO BT-TEST-PRICE.
061500     PERFORM GRBALG-260-MATCH-BAND THRU GRBALG-260-EXIT.
061600     IF BT-MATCHES
061700         MOVE OST-SSW-VALUE (OST-SSW-NDX) TO ALG-SWING-PCT
061800         GO TO GRBALG-182-EXIT.
061900     SET OST-SSW-NDX UP BY 1.
062000     GO TO GRBALG-182-LOOP.
062100 GRBALG-182-EXIT.
062200     EXIT.
062300*
062400*-------------------------------------------------------------*
062500*    meetsMinSwing - a zero swing percent always passes; else
062600*    the move away from FOCUS-PRICE must reach it.  Percent
062700*    change is rounded HALF-UP at 6 decimals per DP-0390.
062800*    Note the test is an absolute distance from FOCUS-PRICE, not
062900*    a directional one - GRBALG-100 only PERFORMs this after it
063000*    has already confirmed the current price is at or below the
063100*    next buy target, and GRBALG-500 only after confirming it is
063200*    at or above the next sell target, so by the time this
063300*    paragraph runs the direction of the move is already settled
063400*    and only its SIZE still needs checking against the swing
063500*    percent.
063600*-------------------------------------------------------------*
063700*
063800 GRBALG-190-MEETS-MIN-SWING.
063900     MOVE 'N' TO ALG-SWING-GATE-SW.
064000     PERFORM GRBALG-180-GET-SWING-PERCENT THRU GRBALG-180-EXIT.
064100     IF ALG-SWING-PCT = 0
064200         MOVE 'Y' TO ALG-SWING-GATE-SW
064300         GO TO GRBALG-190-EXIT.
064400     IF GST-FOCUS-PRICE >= ALG-CURRENT-PRICE
064500         COMPUTE ALG-PCT-CHANGE ROUNDED =
064600             (GST-FOCUS-PRICE - ALG-CURRENT-PRICE)
064700                 / GST-FOCUS-PRICE * 100
064800     ELSE
064900         COMPUTE ALG-PCT-CHANGE ROUNDED =
065000             (ALG-CURRENT-PRICE - GST-FOCUS-PRICE)
065100                 / GST-FOCUS-PRICE * 100.
065200     IF ALG-PCT-CHANGE NOT < ALG-SWING-PCT
065300         MOVE 'Y' TO ALG-SWING-GATE-SW.
065400 GRBALG-190-EXIT.
065500     EXIT.
065600*
065700*-------------------------------------------------------------*
065800*    Threshold gate, buy side.  A set threshold blocks buys
065900*    above it unless the flag reads 'N' and profit is running.
066000*    A BUY-PRICE-THRESHOLD of zero means "no ceiling configured"
066100*    and the gate always passes - this is the same zero-means-
066200*    unset convention GRBALG-150/250 use for their own defaults,
066300*    kept deliberately consistent across the program so a
066400*    maintainer does not have to remember a different rule per
066500*    field.
066600*-------------------------------------------------------------*
066700*
066800 GRBALG-195-BUY-THRESHOLD-GATE.
066900     MOVE 'Y' TO ALG-THRESH-GATE-SW.
067000     IF OST-BUY-PRICE-THRESHOLD NOT = 0
067100       AND ALG-CURRENT-PRICE > OST-BUY-PRICE-THRESHOLD
067200         MOVE 'N' TO ALG-THRESH-GATE-SW
067300         IF OST-BUY-THRESH-IF-PROFIT = 'N'
067400           AND GST-TOTAL-PROFIT > 0
067500             MOVE 'Y' TO ALG-THRESH-GATE-SW.
067600 GRBALG-195-EXIT.
067700     EXIT.
067800*
067900*-------------------------------------------------------------*
068000*    Threshold gate, sell side - shared by should-short-sell
068100*    and the buy-position-close scan (step 4 checks it once).
068200*    GRBALG-400 PERFORMs this exactly once per CALL, ahead of
068300*    its close-scan loop, rather than once per position it
068400*    considers closing - a blocked sell threshold blocks every
068500*    closing sale on this tick, not just the first one found.
068600*-------------------------------------------------------------*
068700*
068800 GRBALG-196-SELL-THRESHOLD-GATE.
068900     MOVE 'Y' TO ALG-THRESH-GATE-SW.
069000     IF OST-SELL-PRICE-THRESHOLD NOT = 0
069100       AND ALG-CURRENT-PRICE < OST-SELL-PRICE-THRESHOLD
069200         MOVE 'N' TO ALG-THRESH-GATE-SW
069300         IF OST-SELL-THRESH-IF-PROFIT = 'N'
069400           AND GST-TOTAL-PROFIT > 0
069500             MOVE 'Y' TO ALG-THRESH-GATE-SW.
069600 GRBALG-196-EXIT.
069700     EXIT.
069800*
069900*-------------------------------------------------------------*
070000*    calculateTransactionValue.  Intermediate work is kept at
070100*    6 decimals through the add-value step so only the final
070200*    capped figure is truncated DOWN to 2 decimals, per DP-0390.
070300*    Three stages in order: base value off the trend-percent
070400*    table, an optional per-band add-on (251/252), then an
070500*    optional per-band cap that can override the shop-wide
070600*    DFT-MAX-TXN-CAP (253/254).  A band that matches the add-on
070700*    scan but carries a zero VALUE still counts as a match and
070800*    stops the scan - only the max-value scan treats a zero
070900*    VALUE specially, per the comment at 253/254 below.
071000*-------------------------------------------------------------*
071100*
071200 GRBALG-250-CALC-TXN-VALUE.
071300     PERFORM GRBALG-150-GET-TREND-PERCENT THRU GRBALG-150-EXIT.
071400     IF WS-SIDE-IS-BUY
071500         IF OST-BUY-MIN-VALUE-PER-1PCT NOT = 0
071600             MOVE OST-BUY-MIN-VALUE-PER-1PCT TO ALG-MIN-VAL-1PCT
071700         ELSE
071800             MOVE DFT-MIN-VALUE-PER-1PCT     TO ALG-MIN-VAL-1PCT
071900     ELSE
072000         IF OST-SELL-MIN-VALUE-PER-1PCT NOT = 0
072100             MOVE OST-SELL-MIN-VALUE-PER-1PCT TO ALG-MIN-VAL-1PCT
072200         ELSE
072300             MOVE DFT-MIN-VALUE-PER-1PCT      TO ALG-MIN-VAL-1PCT.
072400     COMPUTE ALG-BASE-VALUE = ALG-MIN-VAL-1PCT * ALG-TREND-PCT.
072500     MOVE 0 TO ALG-ADD-VALUE.
072600     IF WS-SIDE-IS-BUY
072700         PERFORM GRBALG-251-SCAN-ADD-BUY THRU GRBALG-251-EXIT
072800     ELSE
072900         PERFORM GRBALG-252-SCAN-ADD-SELL THRU GRBALG-252-EXIT.
073000     ADD ALG-ADD-VALUE TO ALG-BASE-VALUE.
073100     MOVE DFT-MAX-TXN-CAP TO ALG-MAX-CAP.
073200     IF WS-SIDE-IS-BUY
073300         PERFORM GRBALG-253-SCAN-MAX-BUY THRU GRBALG-253-EXIT
073400     ELSE
073500         PERFORM GRBALG-254-SCAN-MAX-SELL THRU GRBALG-254-EXIT.
073600     IF ALG-BASE-VALUE > ALG-MAX-CAP
073700         COMPUTE ALG-TXN-VALUE = ALG-MAX-CAP
073800     ELSE
073900         COMPUTE ALG-TXN-VALUE = ALG-BASE-VALUE.
074000 GRBALG-250-EXIT.
074100     EXIT.
074200*
074300*-------------------------------------------------------------*
074400*    251/252 (add-value) and 253/254 (max-value) are four more
074500*    mirror-image scans over the remaining order-settings band
074600*    tables, all four built on the same shared GRBALG-260 band
074700*    test as the swing scans above.  251/252 stop at the first
074800*    matching band regardless of its VALUE; 253/254 only stop
074900*    early when the matching band's VALUE is non-zero, since a
075000*    zero max-value band means "this band does not override the
075100*    cap," not "cap the transaction at zero."
075200*-------------------------------------------------------------*
075300*
075400 GRBALG-251-SCAN-ADD-BUY.
075500     SET OST-ABY-NDX TO 1.
075600 GRBALG-251-LOOP.
075700     IF OST-ABY-NDX > OST-ADD-BUY-COUNT
075800         GO TO GRBALG-251-EXIT.
075900     MOVE OST-ABY-MIN-PRICE (OST-ABY-NDX)  TO BT-MIN-PRICE.
076000     MOVE OST-ABY-MAX-PRICE (OST-ABY-NDX)  TO BT-MAX-PRICE.
076100     MOVE OST-ABY-COND-CODE (OST-ABY-NDX)  TO BT-COND-CODE.
076200     MOVE OST-ABY-COND-PRICE (OST-ABY-NDX) TO BT-COND-PRICE.
076300     MOVE ALG-CURRENT-PRICE                TO BT-TEST-PRICE.
076400     PERFORM GRBALG-260-MATCH-BAND THRU GRBALG-260-EXIT.
076500     IF BT-MATCHES
076600         COMPUTE ALG-ADD-VALUE =
076700             OST-ABY-VALUE (OST-ABY-NDX) * ALG-TREND-PCT
076800         GO TO GRBALG-251-EXIT.
076900     SET OST-ABY-NDX UP BY 1.
077000     GO TO GRBALG-251-LOOP.
077100 GRBALG-251-EXIT.
077200     EXIT.
077300*
077400 GRBALG-252-SCAN-ADD-SELL.
077500     SET OST-ASL-NDX TO 1.
077600 GRBALG-252-LOOP.
077700     IF OST-ASL-NDX > OST-ADD-SELL-COUNT
077800         GO TO GRBALG-252-EXIT.
077900     MOVE OST-ASL-MIN-PRICE (OST-ASL-NDX)  TO BT-MIN-PRICE.
078000     MOVE OST-ASL-MAX-PRICE (OST-ASL-NDX)  TO BT-MAX-PRICE.
078100     MOVE OST-ASL-COND-CODE (OST-ASL-NDX)  TO BT-COND-CODE.
078200     MOVE OST-ASL-COND-PRICE (OST-ASL-NDX) TO BT-COND-PRICE.
078300     MOVE ALG-CURRENT-PRICE                TO BT-TEST-PRICE.
078400     PERFORM GRBALG-260-MATCH-BAND THRU GRBALG-260-EXIT.
078500     IF BT-MATCHES
078600         COMPUTE ALG-ADD-VALUE =
078700             OST-ASL-VALUE (OST-ASL-NDX) * ALG-TREND-PCT
078800         GO TO GRBALG-252-EXIT.
078900     SET OST-ASL-NDX UP BY 1.
079000     GO TO GRBALG-252-LOOP.
079100 GRBALG-252-EXIT.
079200     EXIT.
079300*
079400 GRBALG-253-SCAN-MAX-BUY.
079500     SET OST-MBY-NDX TO 1.
079600 GRBALG-253-LOOP.
079700     IF OST-MBY-NDX > OST-MAX-BUY-COUNT
079800         GO TO GRBALG-253-EXIT.
079900     MOVE OST-MBY-MIN-PRICE (OST-MBY-NDX)  TO BT-MIN-PRICE.
080000     MOVE OST-MBY-MAX-PRICE (OST-MBY-NDX)  TO BT-MAX-PRICE.
080100     MOVE OST-MBY-COND-CODE (OST-MBY-NDX)  TO BT-COND-CODE.
080200     MOVE OST-MBY-COND-PRICE (OST-MBY-NDX) TO BT-COND-PRICE.
080300     MOVE ALG-CURRENT-PRICE                TO BT-TEST-PRICE.
080400     PERFORM GRBALG-260-MATCH-BAND THRU GRBALG-260-EXIT.
080500     IF BT-MATCHES
080600         IF OST-MBY-VALUE (OST-MBY-NDX) NOT = 0
080700             MOVE OST-MBY-VALUE (OST-MBY-NDX) TO ALG-MAX-CAP
080800         GO TO GRBALG-253-EXIT.
080900     SET OST-MBY-NDX UP BY 1.
081000     GO TO GRBALG-253-LOOP.
081100 GRBALG-253-EXIT.
081200     EXIT.
081300*
081400 GRBALG-254-SCAN-MAX-SELL.
081500     SET OST-MSL-NDX TO 1.
081600 GRBALG-254-LOOP.
081700     IF OST-MSL-NDX > OST-MAX-SELL-COUNT
081800         GO TO GRBALG-254-EXIT.
081900     MOVE OST-MSL-MIN-PRICE (OST-MSL-NDX)  TO BT-MIN-PRICE.
082000     MOVE OST-MSL-MAX-PRICE (OST-MSL-NDX)  TO BT-MAX-PRICE.
082100     MOVE OST-MSL-COND-CODE (OST-MSL-NDX)  TO BT-COND-CODE.
082200     MOVE OST-MSL-COND-PRICE (OST-MSL-NDX) TO BT-COND-PRICE.
082300     MOVE ALG-CURRENT-PRICE                TO BT-TEST-PRICE.
082400     PERFORM GRBALG-260-MATCH-BAND THRU GRBALG-260-EXIT.
082500     IF BT-MATCHES
082600         IF OST-MSL-VALUE (OST-MSL-NDX) NOT = 0
082700             MOVE OST-MSL-VALUE (OST-MSL-NDX) TO ALG-MAX-CAP
082800         GO TO GRBALG-254-EXIT.
082900     SET OST-MSL-NDX UP BY 1.
083000     GO TO GRBALG-254-LOOP.
083100 GRBALG-254-EXIT.
083200     EXIT.
083300*
083400*-------------------------------------------------------------*
083500*    matchesThreshold - generic range-or-legacy band test,
083600*    shared by every swing, add-value and max-value scan above.
083700*    A band with MIN/MAX both zero and a condition code present
083800*    uses 1993's single-threshold legacy form instead.
083900*    Six callers (181/182/251/252/253/254) all load the same
084000*    five BT- fields and PERFORM THRU this one pair of
084100*    paragraphs rather than each carrying its own copy of the
084200*    range-vs-legacy logic - the one place this test is coded is
084300*    the one place T.ABARA's 1993 legacy-record support has to
084400*    be kept working if the shop ever retires it.
084500*-------------------------------------------------------------*
084600*
084700 GRBALG-260-MATCH-BAND.
084800     MOVE 'N' TO BT-RESULT-SW.
084900     IF BT-MIN-PRICE = 0 AND BT-MAX-PRICE = 0
085000       AND BT-COND-CODE NOT = SPACES
085100         GO TO GRBALG-261-LEGACY-TEST.
085200     IF (BT-MIN-PRICE = 0 OR BT-TEST-PRICE NOT < BT-MIN-PRICE)
085300       AND (BT-MAX-PRICE = 0 OR BT-TEST-PRICE < BT-MAX-PRICE)
085400         MOVE 'Y' TO BT-RESULT-SW.
085500     GO TO GRBALG-260-EXIT.
085600 GRBALG-261-LEGACY-TEST.
085700     IF BT-COND-CODE = 'LT' AND BT-TEST-PRICE < BT-COND-PRICE
085800         MOVE 'Y' TO BT-RESULT-SW
085900     ELSE
086000     IF BT-COND-CODE = 'LE' AND BT-TEST-PRICE NOT > BT-COND-PRICE
086100         MOVE 'Y' TO BT-RESULT-SW
086200     ELSE
086300     IF BT-COND-CODE = 'GT' AND BT-TEST-PRICE > BT-COND-PRICE
086400         MOVE 'Y' TO BT-RESULT-SW
086500     ELSE
086600     IF BT-COND-CODE = 'GE' AND BT-TEST-PRICE NOT < BT-COND-PRICE
086700         MOVE 'Y' TO BT-RESULT-SW.
086800 GRBALG-260-EXIT.
086900     EXIT.
087000*
087100*-------------------------------------------------------------*
087200*    Defaults BUY-CURRENCY/SELL-CURRENCY the same way 250
087300*    defaults MIN-VALUE-PER-1PCT - an order-settings record
087400*    that leaves either currency blank trades in USDT/BTC per
087500*    DP-0912, instead of handing GRBWAL a spaces currency code.
087600*-------------------------------------------------------------*
087700*
087800 GRBALG-280-RESOLVE-CURRENCY.
087900     IF OST-BUY-CURRENCY NOT = SPACES
088000         MOVE OST-BUY-CURRENCY  TO ALG-BUY-CCY-WK
088100     ELSE
088200         MOVE DFT-BUY-CURRENCY  TO ALG-BUY-CCY-WK.
088300     IF OST-SELL-CURRENCY NOT = SPACES
088400         MOVE OST-SELL-CURRENCY TO ALG-SELL-CCY-WK
088500     ELSE
088600         MOVE DFT-SELL-CURRENCY TO ALG-SELL-CCY-WK.
088700 GRBALG-280-EXIT.
088800     EXIT.
088900*
089000*-------------------------------------------------------------*
089100*    Process-Tick step 3 (continued) - executeBuy, ten steps
089200*    per DP-0098/DP-0512.
089300*    Size the transaction, confirm the wallet has room
089400*    (GRBALG-310), compute this leg's own target-sell price and
089500*    expected profit, run that expected profit past the fee
089600*    floor (GRBALG-320), then - and only then - place the trade
089700*    through GRBWAL.  Any one of the three gates (min-txn-value,
089800*    capacity, fee) failing drops straight to GRBALG-300-EXIT
089900*    with nothing recorded; GST-BUY-TREND-CTR and the totals
090000*    below are only touched after GRBWAL has actually confirmed
090100*    the debit/credit succeeded.
090200*-------------------------------------------------------------*
090300*
090400 GRBALG-300-EXECUTE-BUY.
090500     MOVE GST-BUY-TREND-CTR TO WS-LOOKUP-TREND.
090600     MOVE 'B'                TO WS-LOOKUP-SIDE.
090700     PERFORM GRBALG-250-CALC-TXN-VALUE THRU GRBALG-250-EXIT.
090800     IF OST-MIN-TXN-VALUE NOT = 0
090900       AND ALG-TXN-VALUE < OST-MIN-TXN-VALUE
091000         GO TO GRBALG-300-EXIT.
091100     PERFORM GRBALG-310-CAPACITY-CHECK-BUY THRU GRBALG-310-EXIT.
091200     IF NOT ALG-WALLET-OK
091300         GO TO GRBALG-300-EXIT.
091400     COMPUTE ALG-AMOUNT = ALG-TXN-VALUE / ALG-CURRENT-PRICE.
091500     IF OST-MIN-PROFIT-PCT NOT = 0
091600         MOVE OST-MIN-PROFIT-PCT TO ALG-MIN-PROFIT-PCT-WK
091700     ELSE
091800         MOVE DFT-MIN-PROFIT-PCT TO ALG-MIN-PROFIT-PCT-WK.
091900     COMPUTE WS-RU-EXACT = ALG-CURRENT-PRICE *
092000             (1 + (ALG-MIN-PROFIT-PCT-WK / 100)).
092100     PERFORM GRBALG-790-ROUND-UP-2D THRU GRBALG-790-EXIT.
092200     MOVE WS-RU-RESULT TO ALG-TARGET-PRICE.
092300     COMPUTE ALG-EXPECTED-PROFIT =
092400             (ALG-TARGET-PRICE - ALG-CURRENT-PRICE) * ALG-AMOUNT.
092500     PERFORM GRBALG-320-FEE-CHECK THRU GRBALG-320-EXIT.
092600     IF NOT ALG-FEE-OK
092700         GO TO GRBALG-300-EXIT.
092800     MOVE 'BUY'              TO ALG-WAL-FUNCTION.
092900     MOVE OST-WALLET-ADDR    TO ALG-WAL-WALLET-ADDR.
093000     MOVE ALG-BUY-CCY-WK     TO ALG-WAL-QUOTE-CCY.
093100     MOVE ALG-SELL-CCY-WK    TO ALG-WAL-BASE-CCY.
093200     MOVE ALG-TXN-VALUE      TO ALG-WAL-QUOTE-AMOUNT.
093300     MOVE ALG-AMOUNT         TO ALG-WAL-BASE-AMOUNT.
093400     CALL 'GRBWAL' USING ALG-WAL-PARMS, LK-WLT-CONTROL,
093500             LK-WLT-TABLE.
093600     IF NOT ALG-WAL-SUCCESS
093700         GO TO GRBALG-300-EXIT.
093800     PERFORM GRBALG-330-OPEN-BUY-POSITION THRU GRBALG-330-EXIT.
093900     MOVE 'BUY'             TO ALG-JRN-TXN-TYPE.
094000     MOVE ALG-CURRENT-PRICE TO ALG-JRN-PRICE.
094100     MOVE ALG-AMOUNT        TO ALG-JRN-AMOUNT.
094200     MOVE ALG-TXN-VALUE     TO ALG-JRN-VALUE.
094300     MOVE 0                 TO ALG-JRN-PROFIT.
094400     MOVE GST-BUY-TREND-CTR TO ALG-JRN-TREND.
094500     PERFORM GRBALG-340-WRITE-JOURNAL THRU GRBALG-340-EXIT.
094600     ADD 1 TO GST-BUY-TREND-CTR.
094700     ADD 1 TO GST-TOTAL-BUY-TXNS.
094800     ADD ALG-TXN-VALUE TO GST-TOTAL-BOUGHT-VALUE.
094900     MOVE ALG-CURRENT-PRICE TO GST-FOCUS-PRICE.
095000     MOVE TIK-TICK-SEQ      TO GST-FOCUS-UPDATED-TICK.
095100     MOVE ALG-CURRENT-PRICE TO ALG-TGT-FOCUS.
095200     MOVE GST-BUY-TREND-CTR TO ALG-TGT-TREND.
095300     PERFORM GRBALG-160-CALC-BUY-TARGET THRU GRBALG-160-EXIT.
095400     MOVE ALG-TGT-RESULT TO GST-NEXT-BUY-TARGET.
095500 GRBALG-300-EXIT.
095600     EXIT.
095700*
095800*-------------------------------------------------------------*
095900*    canExecuteBuy - available balance gate, then a BUY-MODE
096000*    branch (ONLYSOLD / MAXDEFINED / unlimited).
096100*    The wallet-balance check (ALG-AVAILABLE, which backs the
096200*    BUY-WALLET-PROTECTION reserve out of the raw balance first)
096300*    always runs; the three BUY-MODE branches after it are an
096400*    additional, independent ceiling an analyst can layer on top
096500*    of whatever the wallet physically holds.  ONLYSOLD caps
096600*    buying at what the sell side has already brought in (plus
096700*    realized profit if OST-BUY-ADDS-PROFIT is set);  MAXDEFINED
096800*    caps total bought value at a flat configured limit (same
096900*    profit add-on rule); UNLIMITED and the fall-through ELSE
097000*    case both mean "wallet balance is the only ceiling."
097100*-------------------------------------------------------------*
097200*
097300 GRBALG-310-CAPACITY-CHECK-BUY.
097400     MOVE 'N' TO ALG-WALLET-OK-SW.
097500     MOVE OST-WALLET-ADDR  TO WS-FIND-WALLET-ADDR.
097600     MOVE ALG-BUY-CCY-WK   TO WS-FIND-CCY2.
097700     PERFORM GRBALG-900-FIND-WALLET THRU GRBALG-900-EXIT.
097800     IF NOT ORDER-FOUND
097900         GO TO GRBALG-310-EXIT.
098000     COMPUTE ALG-AVAILABLE =
098100         WLT-BALANCE (ALG-FOUND-NDX) - OST-BUY-WALLET-PROTECTION.
098200     IF ALG-AVAILABLE < ALG-TXN-VALUE
098300         GO TO GRBALG-310-EXIT.
098400     IF OST-BUY-MODE-UNLIMITED
098500         MOVE 'Y' TO ALG-WALLET-OK-SW
098600         GO TO GRBALG-310-EXIT.
098700     IF OST-BUY-MODE-ONLYSOLD
098800         GO TO GRBALG-312-CHECK-ONLYSOLD.
098900     IF OST-BUY-MODE-MAXDEFINED
099000         GO TO GRBALG-313-CHECK-MAXDEFINED.
099100     MOVE 'Y' TO ALG-WALLET-OK-SW.
099200     GO TO GRBALG-310-EXIT.
099300 GRBALG-312-CHECK-ONLYSOLD.
099400     COMPUTE ALG-ALLOWANCE =
099500         GST-TOTAL-SOLD-VALUE - GST-TOTAL-BOUGHT-VALUE.
099600     IF OST-BUY-ADDS-PROFIT
099700         ADD GST-TOTAL-PROFIT TO ALG-ALLOWANCE.
099800     IF ALG-TXN-VALUE > ALG-ALLOWANCE
099900         GO TO GRBALG-310-EXIT.
100000     MOVE 'Y' TO ALG-WALLET-OK-SW.
100100     GO TO GRBALG-310-EXIT.
100200 GRBALG-313-CHECK-MAXDEFINED.
100300     MOVE OST-BUY-MAX-VALUE TO ALG-EFFECTIVE-MAX.
100400     IF OST-BUY-ADDS-PROFIT
100500         ADD GST-TOTAL-PROFIT TO ALG-EFFECTIVE-MAX.
100600     IF (GST-TOTAL-BOUGHT-VALUE + ALG-TXN-VALUE) > ALG-EFFECTIVE-MAX
100700         GO TO GRBALG-310-EXIT.
100800     MOVE 'Y' TO ALG-WALLET-OK-SW.
100900 GRBALG-310-EXIT.
101000     EXIT.
101100*
101200*-------------------------------------------------------------*
101300*    Fee check - shared by an opening BUY (300) and an opening
101400*    SHORT (600); consolidated off two copies per DP-0601.
101500*    The 0.1 PERCENT * 2 in the COMPUTE below is the exchange's
101600*    round-trip taker fee (one leg to open, one leg to close);
101700*    when OST-CHECKS-FEE-PROFIT is on, a trade is only allowed
101800*    to open if the expected profit from the matching sell
101900*    target would still cover that round-trip cost, otherwise a
102000*    rung can close at a "profit" that the fee eats entirely.
102100*    Rounding is UP (never in the house's favor) via the shared
102200*    GRBALG-790 helper, same as every other money figure here.
102300*-------------------------------------------------------------*
102400*
102500 GRBALG-320-FEE-CHECK.
102600     MOVE 'Y' TO ALG-FEE-OK-SW.
102700     IF NOT OST-CHECKS-FEE-PROFIT
102800         GO TO GRBALG-320-EXIT.
102900     COMPUTE WS-RU-EXACT = ALG-TXN-VALUE * 0.1 * 2 / 100.
103000     PERFORM GRBALG-790-ROUND-UP-2D THRU GRBALG-790-EXIT.
103100     MOVE WS-RU-RESULT TO ALG-FEE-AMT.
103200     IF ALG-FEE-AMT NOT < ALG-EXPECTED-PROFIT
103300         MOVE 'N' TO ALG-FEE-OK-SW.
103400 GRBALG-320-EXIT.
103500     EXIT.
103600*
103700*-------------------------------------------------------------*
103800*    Lay down a new OPEN buy rung in the position table after
103900*    every gate in GRBALG-300 has passed.  The buyback/target
104000*    fields that only matter to a SHORT rung (POS-TARGET-
104100*    BUYBACK-PRICE) are zeroed here so a later report pass does
104200*    not print garbage for a row that was never a short; the
104300*    trend counter at the moment of the buy (GST-BUY-TREND-CTR)
104400*    is copied into POS-TREND-AT-OPEN purely for after-the-fact
104500*    analysis, it plays no part in the close decision.
104600*-------------------------------------------------------------*
104700*
104800 GRBALG-330-OPEN-BUY-POSITION.
104900     ADD 1 TO LK-POS-COUNT.
105000     ADD 1 TO LK-NEXT-POS-ID.
105100     SET LK-POS-NDX TO LK-POS-COUNT.
105200     MOVE LK-NEXT-POS-ID      TO POS-ID (LK-POS-NDX).
105300     MOVE OST-WALLET-ADDR     TO POS-WALLET-ADDR (LK-POS-NDX).
105400     MOVE OST-ORDER-ID        TO POS-ORDER-ID (LK-POS-NDX).
105500     MOVE 'BUY '              TO POS-TYPE (LK-POS-NDX).
105600     MOVE ALG-CURRENT-PRICE   TO POS-BUY-PRICE (LK-POS-NDX).
105700     MOVE ALG-TXN-VALUE       TO POS-BUY-VALUE (LK-POS-NDX).
105800     MOVE 0                   TO POS-SELL-PRICE (LK-POS-NDX).
105900     MOVE 0                   TO POS-SELL-VALUE (LK-POS-NDX).
106000     MOVE ALG-AMOUNT          TO POS-AMOUNT (LK-POS-NDX).
106100     MOVE GST-BUY-TREND-CTR   TO POS-TREND-AT-OPEN (LK-POS-NDX).
106200     MOVE ALG-TARGET-PRICE    TO POS-TARGET-SELL-PRICE (LK-POS-NDX).
106300     MOVE 0              TO POS-TARGET-BUYBACK-PRICE (LK-POS-NDX).
106400     MOVE 'OPEN  '            TO POS-STATUS (LK-POS-NDX).
106500     MOVE 0                   TO POS-PROFIT (LK-POS-NDX).
106600     MOVE TIK-TICK-SEQ        TO POS-CREATED-TICK (LK-POS-NDX).
106700     MOVE 0                   TO POS-CLOSED-TICK (LK-POS-NDX).
106800 GRBALG-330-EXIT.
106900     EXIT.
107000*
107100*-------------------------------------------------------------*
107200*    Generic journal append, shared by all four trade-
107300*    execution paragraphs.  Caller stages ALG-JRN-* first.
107400*    The WS-MAX-JOURNAL-LINES guard is a per-CALL ceiling, not
107500*    a per-run one - GRBDRV drains and rewrites LK-JRN-COUNT
107600*    back to zero after every tick (see GRBDRV-230), so in
107700*    practice a single tick would have to trigger more than
107800*    twenty journal-worthy events against one order before this
107900*    silently drops a line, which has never happened in
108000*    production but is left in as a defensive cap all the same.
108100*-------------------------------------------------------------*
108200*
108300 GRBALG-340-WRITE-JOURNAL.
108400     IF LK-JRN-COUNT NOT < WS-MAX-JOURNAL-LINES
108500         GO TO GRBALG-340-EXIT.
108600     ADD 1 TO LK-JRN-COUNT.
108700     SET LK-JRN-NDX TO LK-JRN-COUNT.
108800     MOVE TIK-TICK-SEQ     TO JRN-TICK-SEQ (LK-JRN-NDX).
108900     MOVE OST-ORDER-ID     TO JRN-ORDER-ID (LK-JRN-NDX).
109000     MOVE ALG-JRN-TXN-TYPE TO JRN-TXN-TYPE (LK-JRN-NDX).
109100     MOVE ALG-JRN-PRICE    TO JRN-PRICE (LK-JRN-NDX).
109200     MOVE ALG-JRN-AMOUNT   TO JRN-AMOUNT (LK-JRN-NDX).
109300     MOVE ALG-JRN-VALUE    TO JRN-VALUE (LK-JRN-NDX).
109400     MOVE ALG-JRN-PROFIT   TO JRN-PROFIT (LK-JRN-NDX).
109500     MOVE ALG-JRN-TREND    TO JRN-TREND (LK-JRN-NDX).
109600 GRBALG-340-EXIT.
109700     EXIT.
109800*
109900*-------------------------------------------------------------*
110000*    Process-Tick step 4 - close open BUY positions whose
110100*    target-sell-price the tick price has reached, lowest
110200*    target first, gated once by the sell threshold.  Per
110300*    DP-0855 the scan re-picks the minimum every pass instead
110400*    of walking the table once, since closing a rung changes
110500*    its status and can reorder which rung is now lowest.  The
110600*    threshold gate is tested ONCE, before the find/close loop
110700*    starts, not once per rung - GRBALG-196 reads the same
110800*    current price every time it would be re-tested anyway, so
110900*    moving the test inside the loop would only cost cycles.
111000*    The loop itself has no counted limit; it runs until
111100*    GRBALG-402 reports no more eligible rungs for this order.
111200*-------------------------------------------------------------*
111300*
111400 GRBALG-400-CLOSE-BUY-POSITIONS.
111500     PERFORM GRBALG-196-SELL-THRESHOLD-GATE THRU GRBALG-196-EXIT.
111600     IF NOT ALG-THRESH-PASSES
111700         GO TO GRBALG-400-EXIT.
111800 GRBALG-401-FIND-NEXT.
111900     PERFORM GRBALG-402-FIND-MIN-BUY-TARGET THRU GRBALG-402-EXIT.
112000     IF NOT ORDER-FOUND
112100         GO TO GRBALG-400-EXIT.
112200     SET LK-POS-NDX TO ALG-FOUND-NDX.
112300     PERFORM GRBALG-410-CLOSE-ONE-BUY THRU GRBALG-410-EXIT.
112400     GO TO GRBALG-401-FIND-NEXT.
112500 GRBALG-400-EXIT.
112600     EXIT.
112700*
112800*-------------------------------------------------------------*
112900*    Scan every position-table row for this order looking for
113000*    an OPEN buy rung whose target-sell-price the current tick
113100*    has reached or passed, keeping the one with the LOWEST
113200*    target (not the first match) so the cheapest rung to have
113300*    been bought closes first - this is the mirror image of
113400*    GRBALG-152's keep-last-match rule, because here the table
113500*    is unordered and every qualifying row must be compared,
113600*    not just the first one encountered.
113700*-------------------------------------------------------------*
113800*
113900 GRBALG-402-FIND-MIN-BUY-TARGET.
114000     MOVE 'N' TO WS-ORDER-FOUND-SW.
114100     SET LK-POS-NDX TO 1.
114200 GRBALG-403-SCAN.
114300     IF LK-POS-NDX > LK-POS-COUNT
114400         GO TO GRBALG-402-EXIT.
114500     IF POS-ORDER-ID (LK-POS-NDX) = OST-ORDER-ID
114600       AND POS-TYPE-IS-BUY (LK-POS-NDX)
114700       AND POS-STATUS-OPEN (LK-POS-NDX)
114800       AND ALG-CURRENT-PRICE
114900               NOT < POS-TARGET-SELL-PRICE (LK-POS-NDX)
115000         IF NOT ORDER-FOUND
115100             MOVE 'Y' TO WS-ORDER-FOUND-SW
115200             SET ALG-FOUND-NDX TO LK-POS-NDX
115300         ELSE
115400         IF POS-TARGET-SELL-PRICE (LK-POS-NDX) <
115500                  POS-TARGET-SELL-PRICE (ALG-FOUND-NDX)
115600             SET ALG-FOUND-NDX TO LK-POS-NDX.
115700     SET LK-POS-NDX UP BY 1.
115800     GO TO GRBALG-403-SCAN.
115900 GRBALG-402-EXIT.
116000     EXIT.
116100*
116200*-------------------------------------------------------------*
116300*    Close the buy rung at LK-POS-NDX (set by the caller).  Note
116400*    this re-checks profit >= 0 even though GRBALG-402 already
116500*    matched on target price - a belt-and-braces check left in
116600*    since DP-0098 in case a target was ever computed with stale
116700*    rounding; if the check fails here the rung is simply left
116800*    OPEN and retried on the next tick, it is not an error.  The
116900*    GRBWAL call moves BASE back to QUOTE currency (amount sold
117000*    for price), the reverse of the BUY leg that opened the rung
117100*    in GRBALG-300/GRBALG-330.
117200*-------------------------------------------------------------*
117300*
117400 GRBALG-410-CLOSE-ONE-BUY.
117500     COMPUTE ALG-SELL-VALUE =
117600         POS-AMOUNT (LK-POS-NDX) * ALG-CURRENT-PRICE.
117700     COMPUTE ALG-PROFIT =
117800         ALG-SELL-VALUE - POS-BUY-VALUE (LK-POS-NDX).
117900     IF ALG-PROFIT < 0
118000         GO TO GRBALG-410-EXIT.
118100     MOVE 'SELL'             TO ALG-WAL-FUNCTION.
118200     MOVE OST-WALLET-ADDR    TO ALG-WAL-WALLET-ADDR.
118300     MOVE ALG-BUY-CCY-WK     TO ALG-WAL-QUOTE-CCY.
118400     MOVE ALG-SELL-CCY-WK    TO ALG-WAL-BASE-CCY.
118500     MOVE ALG-SELL-VALUE     TO ALG-WAL-QUOTE-AMOUNT.
118600     MOVE POS-AMOUNT (LK-POS-NDX) TO ALG-WAL-BASE-AMOUNT.
118700     CALL 'GRBWAL' USING ALG-WAL-PARMS, LK-WLT-CONTROL,
118800             LK-WLT-TABLE.
118900     IF NOT ALG-WAL-SUCCESS
119000         GO TO GRBALG-410-EXIT.
119100     MOVE ALG-CURRENT-PRICE  TO POS-SELL-PRICE (LK-POS-NDX).
119200     MOVE ALG-SELL-VALUE     TO POS-SELL-VALUE (LK-POS-NDX).
119300     MOVE ALG-PROFIT         TO POS-PROFIT (LK-POS-NDX).
119400     MOVE 'CLOSED'           TO POS-STATUS (LK-POS-NDX).
119500     MOVE TIK-TICK-SEQ       TO POS-CLOSED-TICK (LK-POS-NDX).
119600     MOVE 'SELL'             TO ALG-JRN-TXN-TYPE.
119700     MOVE ALG-CURRENT-PRICE  TO ALG-JRN-PRICE.
119800     MOVE POS-AMOUNT (LK-POS-NDX) TO ALG-JRN-AMOUNT.
119900     MOVE ALG-SELL-VALUE     TO ALG-JRN-VALUE.
120000     MOVE ALG-PROFIT         TO ALG-JRN-PROFIT.
120100     MOVE GST-BUY-TREND-CTR  TO ALG-JRN-TREND.
120200     PERFORM GRBALG-340-WRITE-JOURNAL THRU GRBALG-340-EXIT.
120300     IF GST-BUY-TREND-CTR > 0
120400         SUBTRACT 1 FROM GST-BUY-TREND-CTR.
120500     ADD 1 TO GST-TOTAL-SELL-TXNS.
120600     ADD ALG-SELL-VALUE TO GST-TOTAL-SOLD-VALUE.
120700     ADD ALG-PROFIT     TO GST-TOTAL-PROFIT.
120800     MOVE ALG-CURRENT-PRICE TO GST-FOCUS-PRICE.
120900     MOVE TIK-TICK-SEQ      TO GST-FOCUS-UPDATED-TICK.
121000     MOVE ALG-CURRENT-PRICE TO ALG-TGT-FOCUS.
121100     MOVE GST-BUY-TREND-CTR TO ALG-TGT-TREND.
121200     PERFORM GRBALG-160-CALC-BUY-TARGET THRU GRBALG-160-EXIT.
121300     MOVE ALG-TGT-RESULT TO GST-NEXT-BUY-TARGET.
121400 GRBALG-410-EXIT.
121500     EXIT.
121600*
121700*-------------------------------------------------------------*
121800*    Process-Tick step 5 - should-short-sell.
121900*    Mirrors GRBALG-100's should-buy logic with direction
122000*    reversed: a short triggers when price has RISEN to or past
122100*    GST-NEXT-SELL-TARGET (instead of fallen to a buy target),
122200*    and the minimum-swing test in GRBALG-190 is reused as-is
122300*    since it only cares about absolute distance, not direction.
122400*    WS-LOOKUP-SIDE is set to 'S' here purely so a subsequent
122500*    PERFORM of GRBALG-180 (not called directly from this
122600*    paragraph today, but left wired for a planned swing-table
122700*    lookup enhancement) would read the sell-side table.
122800*-------------------------------------------------------------*
122900*
123000 GRBALG-500-SHOULD-SHORT-SELL.
123100     MOVE 'N' TO ALG-SHOULD-SW.
123200     MOVE 'S' TO WS-LOOKUP-SIDE.
123300     PERFORM GRBALG-196-SELL-THRESHOLD-GATE THRU GRBALG-196-EXIT.
123400     IF NOT ALG-THRESH-PASSES
123500         GO TO GRBALG-500-EXIT.
123600     IF GST-NEXT-SELL-TARGET = 0
123700         MOVE GST-FOCUS-PRICE    TO ALG-TGT-FOCUS
123800         MOVE GST-SELL-TREND-CTR TO ALG-TGT-TREND
123900         PERFORM GRBALG-170-CALC-SELL-TARGET
124000                 THRU GRBALG-170-EXIT
124100         MOVE ALG-TGT-RESULT     TO GST-NEXT-SELL-TARGET.
124200     IF ALG-CURRENT-PRICE < GST-NEXT-SELL-TARGET
124300         GO TO GRBALG-500-EXIT.
124400     PERFORM GRBALG-190-MEETS-MIN-SWING THRU GRBALG-190-EXIT.
124500     IF ALG-SWING-PASSES
124600         MOVE 'Y' TO ALG-SHOULD-SW.
124700 GRBALG-500-EXIT.
124800     EXIT.
124900*
125000*-------------------------------------------------------------*
125100*    executeSellShort - nine steps, mirrors executeBuy on the
125200*    sell side.
125300*    Step-for-step this is GRBALG-300 with BUY and SELL roles
125400*    swapped: the txn-value/capacity/fee gates are the SAME
125500*    shared paragraphs (250, 610 in place of 310, 320), the
125600*    GRBWAL call moves money the opposite direction (SELL base
125700*    currency for quote currency up front, since a short is
125800*    selling an asset the wallet does not yet "owe" back until
125900*    the buyback leg in GRBALG-710 closes it), and the trend
126000*    counter here COUNTS UP on every open short instead of
126100*    counting down the way GRBALG-410 counts the buy trend down
126200*    on every close.
126300*-------------------------------------------------------------*
126400*
126500 GRBALG-600-EXECUTE-SHORT-SELL.
126600     MOVE GST-SELL-TREND-CTR TO WS-LOOKUP-TREND.
126700     MOVE 'S'                TO WS-LOOKUP-SIDE.
126800     PERFORM GRBALG-250-CALC-TXN-VALUE THRU GRBALG-250-EXIT.
126900     IF OST-MIN-TXN-VALUE NOT = 0
127000       AND ALG-TXN-VALUE < OST-MIN-TXN-VALUE
127100         GO TO GRBALG-600-EXIT.
127200     COMPUTE ALG-AMOUNT = ALG-TXN-VALUE / ALG-CURRENT-PRICE.
127300     PERFORM GRBALG-610-CAPACITY-CHECK-SELL THRU GRBALG-610-EXIT.
127400     IF NOT ALG-WALLET-OK
127500         GO TO GRBALG-600-EXIT.
127600     IF OST-MIN-PROFIT-PCT NOT = 0
127700         MOVE OST-MIN-PROFIT-PCT TO ALG-MIN-PROFIT-PCT-WK
127800     ELSE
127900         MOVE DFT-MIN-PROFIT-PCT TO ALG-MIN-PROFIT-PCT-WK.
128000     COMPUTE ALG-TARGET-PRICE = ALG-CURRENT-PRICE *
128100             (1 - (ALG-MIN-PROFIT-PCT-WK / 100)).
128200     COMPUTE ALG-EXPECTED-PROFIT =
128300             (ALG-CURRENT-PRICE - ALG-TARGET-PRICE) * ALG-AMOUNT.
128400     PERFORM GRBALG-320-FEE-CHECK THRU GRBALG-320-EXIT.
128500     IF NOT ALG-FEE-OK
128600         GO TO GRBALG-600-EXIT.
128700     MOVE 'SELL'             TO ALG-WAL-FUNCTION.
128800     MOVE OST-WALLET-ADDR    TO ALG-WAL-WALLET-ADDR.
128900     MOVE ALG-BUY-CCY-WK     TO ALG-WAL-QUOTE-CCY.
129000     MOVE ALG-SELL-CCY-WK    TO ALG-WAL-BASE-CCY.
129100     MOVE ALG-TXN-VALUE      TO ALG-WAL-QUOTE-AMOUNT.
129200     MOVE ALG-AMOUNT         TO ALG-WAL-BASE-AMOUNT.
129300     CALL 'GRBWAL' USING ALG-WAL-PARMS, LK-WLT-CONTROL,
129400             LK-WLT-TABLE.
129500     IF NOT ALG-WAL-SUCCESS
129600         GO TO GRBALG-600-EXIT.
129700     PERFORM GRBALG-630-OPEN-SELL-POSITION THRU GRBALG-630-EXIT.
129800     MOVE 'SHORT'            TO ALG-JRN-TXN-TYPE.
129900     MOVE ALG-CURRENT-PRICE  TO ALG-JRN-PRICE.
130000     MOVE ALG-AMOUNT         TO ALG-JRN-AMOUNT.
130100     MOVE ALG-TXN-VALUE      TO ALG-JRN-VALUE.
130200     MOVE 0                  TO ALG-JRN-PROFIT.
130300     MOVE GST-SELL-TREND-CTR TO ALG-JRN-TREND.
130400     PERFORM GRBALG-340-WRITE-JOURNAL THRU GRBALG-340-EXIT.
130500     ADD 1 TO GST-SELL-TREND-CTR.
130600     ADD 1 TO GST-TOTAL-SELL-TXNS.
130700     ADD ALG-TXN-VALUE TO GST-TOTAL-SOLD-VALUE.
130800     MOVE ALG-CURRENT-PRICE TO GST-FOCUS-PRICE.
130900     MOVE TIK-TICK-SEQ      TO GST-FOCUS-UPDATED-TICK.
131000     MOVE ALG-CURRENT-PRICE TO ALG-TGT-FOCUS.
131100     MOVE GST-SELL-TREND-CTR TO ALG-TGT-TREND.
131200     PERFORM GRBALG-170-CALC-SELL-TARGET THRU GRBALG-170-EXIT.
131300     MOVE ALG-TGT-RESULT TO GST-NEXT-SELL-TARGET.
131400 GRBALG-600-EXIT.
131500     EXIT.
131600*
131700*-------------------------------------------------------------*
131800*    canExecuteSell - available base-currency balance gate.
131900*    Unlike GRBALG-310 (the buy side), there is no BUY-MODE-
132000*    style ceiling option here - a short sale is only ever
132100*    limited by how much of the base currency (the asset being
132200*    shorted) the wallet physically holds, less the configured
132300*    OST-SELL-WALLET-PROTECTION reserve.  ALG-FOUND-NDX is left
132400*    set by GRBALG-900 on a successful find for the MOVE/COMPUTE
132500*    that follows it in this paragraph.
132600*-------------------------------------------------------------*
132700*
132800 GRBALG-610-CAPACITY-CHECK-SELL.
132900     MOVE 'N' TO ALG-WALLET-OK-SW.
133000     MOVE OST-WALLET-ADDR   TO WS-FIND-WALLET-ADDR.
133100     MOVE ALG-SELL-CCY-WK   TO WS-FIND-CCY2.
133200     PERFORM GRBALG-900-FIND-WALLET THRU GRBALG-900-EXIT.
133300     IF NOT ORDER-FOUND
133400         GO TO GRBALG-610-EXIT.
133500     COMPUTE ALG-AVAILABLE =
133600         WLT-BALANCE (ALG-FOUND-NDX)
133700             - OST-SELL-WALLET-PROTECTION.
133800     IF ALG-AVAILABLE < ALG-AMOUNT
133900         GO TO GRBALG-610-EXIT.
134000     MOVE 'Y' TO ALG-WALLET-OK-SW.
134100 GRBALG-610-EXIT.
134200     EXIT.
134300*
134400*-------------------------------------------------------------*
134500*    Lay down a new OPEN short rung, the mirror image of
134600*    GRBALG-330.  Here it is the BUY-side fields (POS-BUY-PRICE/
134700*    POS-BUY-VALUE/POS-TARGET-SELL-PRICE) that are zeroed, since
134800*    a short rung has no buy leg until the buyback in GRBALG-710
134900*    eventually fills POS-BUY-PRICE on close; POS-TARGET-
135000*    BUYBACK-PRICE takes the place POS-TARGET-SELL-PRICE plays
135100*    for a long rung.
135200*-------------------------------------------------------------*
135300*
135400 GRBALG-630-OPEN-SELL-POSITION.
135500     ADD 1 TO LK-POS-COUNT.
135600     ADD 1 TO LK-NEXT-POS-ID.
135700     SET LK-POS-NDX TO LK-POS-COUNT.
135800     MOVE LK-NEXT-POS-ID       TO POS-ID (LK-POS-NDX).
135900     MOVE OST-WALLET-ADDR      TO POS-WALLET-ADDR (LK-POS-NDX).
136000     MOVE OST-ORDER-ID         TO POS-ORDER-ID (LK-POS-NDX).
136100     MOVE 'SELL'               TO POS-TYPE (LK-POS-NDX).
136200     MOVE 0                    TO POS-BUY-PRICE (LK-POS-NDX).
136300     MOVE 0                    TO POS-BUY-VALUE (LK-POS-NDX).
136400     MOVE ALG-CURRENT-PRICE    TO POS-SELL-PRICE (LK-POS-NDX).
136500     MOVE ALG-TXN-VALUE        TO POS-SELL-VALUE (LK-POS-NDX).
136600     MOVE ALG-AMOUNT           TO POS-AMOUNT (LK-POS-NDX).
136700     MOVE GST-SELL-TREND-CTR   TO POS-TREND-AT-OPEN (LK-POS-NDX).
136800     MOVE 0                TO POS-TARGET-SELL-PRICE (LK-POS-NDX).
136900     MOVE ALG-TARGET-PRICE
137000             TO POS-TARGET-BUYBACK-PRICE (LK-POS-NDX).
137100     MOVE 'OPEN  '             TO POS-STATUS (LK-POS-NDX).
137200     MOVE 0                    TO POS-PROFIT (LK-POS-NDX).
137300     MOVE TIK-TICK-SEQ         TO POS-CREATED-TICK (LK-POS-NDX).
137400     MOVE 0                    TO POS-CLOSED-TICK (LK-POS-NDX).
137500 GRBALG-630-EXIT.
137600     EXIT.
137700*
137800*-------------------------------------------------------------*
137900*    Process-Tick step 6 - close open SELL (short) positions
138000*    whose buyback target has been reached.  No threshold gate
138100*    and no stated ordering requirement, so a single forward
138200*    scan in table order is used.  This is deliberately simpler
138300*    than GRBALG-400's close-buy logic: a buy close re-picks the
138400*    minimum target every pass because closing one rung can
138500*    change which other rung is now cheapest, but a short's
138600*    buyback price does not move as other shorts close, so a
138700*    straight single pass that closes every eligible rung it
138800*    meets is sufficient and there is no min/max rung to prefer.
138900*-------------------------------------------------------------*
139000*
139100 GRBALG-700-CLOSE-SHORT-POSITIONS.
139200     SET LK-POS-NDX TO 1.
139300 GRBALG-701-SCAN.
139400     IF LK-POS-NDX > LK-POS-COUNT
139500         GO TO GRBALG-700-EXIT.
139600     IF POS-ORDER-ID (LK-POS-NDX) = OST-ORDER-ID
139700       AND POS-TYPE-IS-SELL (LK-POS-NDX)
139800       AND POS-STATUS-OPEN (LK-POS-NDX)
139900       AND ALG-CURRENT-PRICE
140000               NOT > POS-TARGET-BUYBACK-PRICE (LK-POS-NDX)
140100         PERFORM GRBALG-710-CLOSE-ONE-SHORT THRU GRBALG-710-EXIT.
140200     SET LK-POS-NDX UP BY 1.
140300     GO TO GRBALG-701-SCAN.
140400 GRBALG-700-EXIT.
140500     EXIT.
140600*
140700*-------------------------------------------------------------*
140800*    Buy back the asset to close the short at LK-POS-NDX.
140900*    Profit here is SELL-VALUE (what the short was opened for)
141000*    minus BUYBACK-VALUE (what it costs now to cover it) - the
141100*    opposite arithmetic from GRBALG-410's buy-side close, where
141200*    profit is SELL-VALUE minus the original BUY-VALUE.  As with
141300*    GRBALG-410 this re-checks profit >= 0 defensively even
141400*    though GRBALG-701 already matched on the buyback price.
141500*-------------------------------------------------------------*
141600*
141700 GRBALG-710-CLOSE-ONE-SHORT.
141800     COMPUTE ALG-BUYBACK-VALUE =
141900         POS-AMOUNT (LK-POS-NDX) * ALG-CURRENT-PRICE.
142000     COMPUTE ALG-PROFIT =
142100         POS-SELL-VALUE (LK-POS-NDX) - ALG-BUYBACK-VALUE.
142200     IF ALG-PROFIT < 0
142300         GO TO GRBALG-710-EXIT.
142400     MOVE 'BUY'              TO ALG-WAL-FUNCTION.
142500     MOVE OST-WALLET-ADDR    TO ALG-WAL-WALLET-ADDR.
142600     MOVE ALG-BUY-CCY-WK     TO ALG-WAL-QUOTE-CCY.
142700     MOVE ALG-SELL-CCY-WK    TO ALG-WAL-BASE-CCY.
142800     MOVE ALG-BUYBACK-VALUE  TO ALG-WAL-QUOTE-AMOUNT.
142900     MOVE POS-AMOUNT (LK-POS-NDX) TO ALG-WAL-BASE-AMOUNT.
143000     CALL 'GRBWAL' USING ALG-WAL-PARMS, LK-WLT-CONTROL,
143100             LK-WLT-TABLE.
143200     IF NOT ALG-WAL-SUCCESS
143300         GO TO GRBALG-710-EXIT.
143400     MOVE ALG-CURRENT-PRICE  TO POS-BUY-PRICE (LK-POS-NDX).
143500     MOVE ALG-BUYBACK-VALUE  TO POS-BUY-VALUE (LK-POS-NDX).
143600     MOVE ALG-PROFIT         TO POS-PROFIT (LK-POS-NDX).
143700     MOVE 'CLOSED'           TO POS-STATUS (LK-POS-NDX).
143800     MOVE TIK-TICK-SEQ       TO POS-CLOSED-TICK (LK-POS-NDX).
143900     MOVE 'BUYBACK'          TO ALG-JRN-TXN-TYPE.
144000     MOVE ALG-CURRENT-PRICE  TO ALG-JRN-PRICE.
144100     MOVE POS-AMOUNT (LK-POS-NDX) TO ALG-JRN-AMOUNT.
144200     MOVE ALG-BUYBACK-VALUE  TO ALG-JRN-VALUE.
144300     MOVE ALG-PROFIT         TO ALG-JRN-PROFIT.
144400     MOVE GST-SELL-TREND-CTR TO ALG-JRN-TREND.
144500     PERFORM GRBALG-340-WRITE-JOURNAL THRU GRBALG-340-EXIT.
144600     IF GST-SELL-TREND-CTR > 0
144700         SUBTRACT 1 FROM GST-SELL-TREND-CTR.
144800     ADD 1 TO GST-TOTAL-BUY-TXNS.
144900     ADD ALG-BUYBACK-VALUE TO GST-TOTAL-BOUGHT-VALUE.
145000     ADD ALG-PROFIT        TO GST-TOTAL-PROFIT.
145100     MOVE ALG-CURRENT-PRICE TO GST-FOCUS-PRICE.
145200     MOVE TIK-TICK-SEQ      TO GST-FOCUS-UPDATED-TICK.
145300     MOVE ALG-CURRENT-PRICE TO ALG-TGT-FOCUS.
145400     MOVE GST-SELL-TREND-CTR TO ALG-TGT-TREND.
145500     PERFORM GRBALG-170-CALC-SELL-TARGET THRU GRBALG-170-EXIT.
145600     MOVE ALG-TGT-RESULT TO GST-NEXT-SELL-TARGET.
145700 GRBALG-710-EXIT.
145800     EXIT.
145900*
146000*-------------------------------------------------------------*
146100*    Shared UP-rounding helper.  WS-RU-EXACT carries the raw
146200*    figure at 6 decimals; WS-RU-RESULT comes back rounded UP
146300*    (away from zero) to 2 decimals.  Used by calc-sell-target,
146400*    a buy's target-sell-price and the fee check.  "UP" means
146500*    away from zero in both directions - a positive exact value
146600*    rounds to the next higher cent, a negative one rounds to
146700*    the next lower (more negative) cent - which is why the
146800*    ADD/SUBTRACT branch below tests the SIGN of WS-RU-EXACT
146900*    rather than always adding.  The compare against zero uses
147000*    WS-RU-CHECK instead of testing WS-RU-EXACT for an exact
147100*    two-decimal value directly, since COMP-3 subtraction here
147200*    is exact and a non-zero remainder is the simplest way to
147300*    know a third decimal place existed.
147400*-------------------------------------------------------------*
147500*
147600 GRBALG-790-ROUND-UP-2D.
147700     MOVE WS-RU-EXACT TO WS-RU-RESULT.
147800     COMPUTE WS-RU-CHECK = WS-RU-EXACT - WS-RU-RESULT.
147900     IF WS-RU-CHECK NOT = 0
148000         IF WS-RU-EXACT >= 0
148100             ADD 0.01 TO WS-RU-RESULT
148200         ELSE
148300             SUBTRACT 0.01 FROM WS-RU-RESULT.
148400 GRBALG-790-EXIT.
148500     EXIT.
148600*
148700*-------------------------------------------------------------*
148800*    Generic wallet-row finder by address + currency, shared
148900*    by both capacity-check paragraphs.
149000*    Deliberately separate from GRBWAL-900-FIND-ENTRY even
149100*    though the two do nearly the same scan - this copy runs
149200*    inside GRBALG against the LK-WLT-TABLE it already has in
149300*    hand, while GRBWAL's copy runs inside the called subroutine
149400*    against the same table passed down one level further; the
149500*    two were never merged into one shared paragraph because
149600*    doing so would require a CALL for every capacity check
149700*    GRBALG makes, not just for the GRBWAL postings that already
149800*    happen once the gates pass.  WS-FIND-CCY2 (not WS-FIND-CCY)
149900*    is the search key here - see the WORKING-STORAGE note on
150000*    ALG-FIND-WORK for why the "2" suffix exists.
150100*-------------------------------------------------------------*
150200*
150300 GRBALG-900-FIND-WALLET.
150400     MOVE 'N' TO WS-ORDER-FOUND-SW.
150500     SET LK-WLT-NDX TO 1.
150600 GRBALG-905-SCAN-WALLET.
150700     IF LK-WLT-NDX > LK-WLT-COUNT
150800         GO TO GRBALG-900-EXIT.
150900     IF WLT-WALLET-ADDR (LK-WLT-NDX) = WS-FIND-WALLET-ADDR
151000       AND WLT-CURRENCY (LK-WLT-NDX) = WS-FIND-CCY2
151100         MOVE 'Y' TO WS-ORDER-FOUND-SW
151200         SET ALG-FOUND-NDX TO LK-WLT-NDX
151300         GO TO GRBALG-900-EXIT.
151400     SET LK-WLT-NDX UP BY 1.
151500     GO TO GRBALG-905-SCAN-WALLET.
151600 GRBALG-900-EXIT.
151700     EXIT.
151800*
151900* END OF PROGRAM GRBALG
