000100*--------------------------------------------------------------*
000200*                                                               *
000300*               @BANNER_START@                                  *
000400*      grbcset.cpy                                              *
000500*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000600*      Order settings record - one entry per standing order.    *
000700*               @BANNER_END@                                    *
000800*                                                               *
000900*--------------------------------------------------------------*
001000*
001100* FUNCTION -
001200*     Describes one row of the ORDSET input file (and the
001300*     in-memory order table GRBDRV loads it into).  Every field
001400*     is DISPLAY - the file is line sequential, fixed columns,
001500*     so nothing in this layout may be COMP or COMP-3.
001600*
001700*     Fields start at level 10, not the usual 05, because this
001800*     record is COPYd two ways - once straight, as the 01-level
001900*     ORDSET-REC/OST-ORDER-ENTRY record itself, and once as a
002000*     single repeating row underneath a caller-owned OCCURS
002100*     entry (see GRBDRV-WS-ORDER-TABLE).  Starting the body at
002200*     10 keeps it subordinate to either an 01 or a 05 wrapper
002300*     without this copybook having to carry two versions of
002400*     itself.
002500*
002600* AMENDMENT HISTORY -
002700*     DATE       PGMR        REQUEST    REMARKS
002800*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
002900*     11/02/93   T.ABARA     DP-0390    ADD SWING PCT TABLES
003000*     08/21/95   T.ABARA     DP-0512    ADD FEE-PROFIT CHECK FLAG
003100*     02/03/99   M.FERRANTE  DP-0733    RELEVEL BODY TO 10/15/20/25
003200*                            SO ROW NESTS UNDER AN OCCURS WRAPPER
003300*                            WHEN COPIED INTO A TABLE - SEE GRBDRV
003400*
003500 01  OST-ORDER-ENTRY.
003600*
003700*    Key and display fields.
003800*
003900     10  OST-ORDER-ID                PIC X(10).
004000     10  OST-WALLET-ADDR             PIC X(20).
004100     10  OST-ORDER-NAME              PIC X(20).
004200     10  OST-ACTIVE-FLAG             PIC X(01).
004300         88  OST-ORDER-IS-ACTIVE             VALUE 'Y'.
004400*
004500*    Focus / profit controls.
004600*
004700     10  OST-MIN-PROFIT-PCT          PIC S9(3)V9(4).
004800     10  OST-FOCUS-PRICE             PIC S9(9)V99.
004900     10  OST-TIME-TO-NEW-FOCUS       PIC S9(7).
005000*
005100*    Buy-side controls.
005200*
005300     10  OST-BUY-CURRENCY            PIC X(05).
005400     10  OST-BUY-WALLET-PROTECTION   PIC S9(9)V99.
005500     10  OST-BUY-MODE                PIC X(10).
005600         88  OST-BUY-MODE-UNLIMITED          VALUE SPACES.
005700         88  OST-BUY-MODE-ONLYSOLD           VALUE 'ONLYSOLD'.
005800         88  OST-BUY-MODE-MAXDEFINED         VALUE 'MAXDEFINED'.
005900     10  OST-BUY-MAX-VALUE           PIC S9(9)V99.
006000     10  OST-BUY-ADD-PROFIT          PIC X(01).
006100         88  OST-BUY-ADDS-PROFIT             VALUE 'Y'.
006200*
006300*    Sell-side controls.
006400*
006500     10  OST-SELL-CURRENCY           PIC X(05).
006600     10  OST-SELL-WALLET-PROTECTION  PIC S9(9)V9(8).
006700*
006800*    Platform and fee controls, shared by both sides.
006900*
007000     10  OST-MIN-TXN-VALUE           PIC S9(9)V99.
007100     10  OST-CHECK-FEE-PROFIT        PIC X(01).
007200         88  OST-CHECKS-FEE-PROFIT           VALUE 'Y'.
007300*
007400*    Buy-side price threshold.
007500*
007600     10  OST-BUY-PRICE-THRESHOLD     PIC S9(9)V99.
007700     10  OST-BUY-THRESH-IF-PROFIT    PIC X(01).
007800     10  OST-BUY-MIN-VALUE-PER-1PCT  PIC S9(9)V99.
007900*
008000*    Sell-side price threshold.
008100*
008200     10  OST-SELL-PRICE-THRESHOLD    PIC S9(9)V99.
008300     10  OST-SELL-THRESH-IF-PROFIT   PIC X(01).
008400     10  OST-SELL-MIN-VALUE-PER-1PCT PIC S9(9)V99.
008500*
008600*-------------------------------------------------------------*
008700*    Grid step percent by trend level - largest TREND value
008800*    not exceeding the current trend counter wins the lookup
008900*    (see GRBALG-150-GET-TREND-PERCENT).
009000*-------------------------------------------------------------*
009100*
009200     10  OST-TREND-PCT-COUNT         PIC 9(02).
009300     10  OST-TREND-PCT-TABLE.
009400         15  OST-TREND-PCT-ENTRY OCCURS 10 TIMES
009500                     INDEXED BY OST-TP-NDX.
009600             20  OST-TP-TREND        PIC 9(03).
009700             20  OST-TP-BUY-PCT      PIC S9(3)V9(4).
009800             20  OST-TP-SELL-PCT     PIC S9(3)V9(4).
009900*
010000*-------------------------------------------------------------*
010100*    Additional sizing value by price band - first matching
010200*    band adds its VALUE times the trend percent to the base
010300*    transaction size (see GRBALG-250-CALC-TXN-VALUE).  A band
010400*    with both MIN-PRICE and MAX-PRICE zero and a condition
010500*    code present uses the legacy single-threshold form instead
010600*    of the MIN/MAX range form - the COND-CODE/COND-PRICE
010700*    REDEFINES below is how 1993's batch loader still feeds
010800*    those older settings records through this table.
010900*-------------------------------------------------------------*
011000*
011100     10  OST-ADD-BUY-COUNT           PIC 9(02).
011200     10  OST-ADD-BUY-TABLE.
011300         15  OST-ADD-BUY-ENTRY OCCURS 5 TIMES
011400                     INDEXED BY OST-ABY-NDX.
011500             20  OST-ABY-RANGE.
011600                 25  OST-ABY-MIN-PRICE    PIC S9(9)V99.
011700                 25  OST-ABY-MAX-PRICE    PIC S9(9)V99.
011800             20  OST-ABY-RANGE-LEGACY REDEFINES OST-ABY-RANGE.
011900                 25  OST-ABY-COND-CODE    PIC XX.
012000                 25  OST-ABY-COND-PRICE    PIC S9(9)V99.
012100             20  OST-ABY-VALUE            PIC S9(9)V99.
012200*
012300     10  OST-ADD-SELL-COUNT          PIC 9(02).
012400     10  OST-ADD-SELL-TABLE.
012500         15  OST-ADD-SELL-ENTRY OCCURS 5 TIMES
012600                     INDEXED BY OST-ASL-NDX.
012700             20  OST-ASL-RANGE.
012800                 25  OST-ASL-MIN-PRICE    PIC S9(9)V99.
012900                 25  OST-ASL-MAX-PRICE    PIC S9(9)V99.
013000             20  OST-ASL-RANGE-LEGACY REDEFINES OST-ASL-RANGE.
013100                 25  OST-ASL-COND-CODE    PIC XX.
013200                 25  OST-ASL-COND-PRICE    PIC S9(9)V99.
013300             20  OST-ASL-VALUE            PIC S9(9)V99.
013400*
013500*-------------------------------------------------------------*
013600*    Per-transaction value cap by price band - first matching
013700*    band caps the transaction size at its VALUE (an unset
013800*    VALUE of zero means the GRBCWRK default cap applies).
013900*-------------------------------------------------------------*
014000*
014100     10  OST-MAX-BUY-COUNT           PIC 9(02).
014200     10  OST-MAX-BUY-TABLE.
014300         15  OST-MAX-BUY-ENTRY OCCURS 5 TIMES
014400                     INDEXED BY OST-MBY-NDX.
014500             20  OST-MBY-RANGE.
014600                 25  OST-MBY-MIN-PRICE    PIC S9(9)V99.
014700                 25  OST-MBY-MAX-PRICE    PIC S9(9)V99.
014800             20  OST-MBY-RANGE-LEGACY REDEFINES OST-MBY-RANGE.
014900                 25  OST-MBY-COND-CODE    PIC XX.
015000                 25  OST-MBY-COND-PRICE    PIC S9(9)V99.
015100             20  OST-MBY-VALUE            PIC S9(9)V99.
015200*
015300     10  OST-MAX-SELL-COUNT          PIC 9(02).
015400     10  OST-MAX-SELL-TABLE.
015500         15  OST-MAX-SELL-ENTRY OCCURS 5 TIMES
015600                     INDEXED BY OST-MSL-NDX.
015700             20  OST-MSL-RANGE.
015800                 25  OST-MSL-MIN-PRICE    PIC S9(9)V99.
015900                 25  OST-MSL-MAX-PRICE    PIC S9(9)V99.
016000             20  OST-MSL-RANGE-LEGACY REDEFINES OST-MSL-RANGE.
016100                 25  OST-MSL-COND-CODE    PIC XX.
016200                 25  OST-MSL-COND-PRICE    PIC S9(9)V99.
016300             20  OST-MSL-VALUE            PIC S9(9)V99.
016400*
016500*-------------------------------------------------------------*
016600*    Minimum swing percent by price band - first matching
016700*    band supplies the minimum percent move away from focus
016800*    required before a buy/short-sell is allowed to fire (see
016900*    GRBALG-180-GET-SWING-PERCENT / 190-MEETS-MIN-SWING).
017000*-------------------------------------------------------------*
017100*
017200     10  OST-BUY-SWING-COUNT         PIC 9(02).
017300     10  OST-BUY-SWING-TABLE.
017400         15  OST-BUY-SWING-ENTRY OCCURS 5 TIMES
017500                     INDEXED BY OST-BSW-NDX.
017600             20  OST-BSW-RANGE.
017700                 25  OST-BSW-MIN-PRICE    PIC S9(9)V99.
017800                 25  OST-BSW-MAX-PRICE    PIC S9(9)V99.
017900             20  OST-BSW-RANGE-LEGACY REDEFINES OST-BSW-RANGE.
018000                 25  OST-BSW-COND-CODE    PIC XX.
018100                 25  OST-BSW-COND-PRICE    PIC S9(9)V99.
018200             20  OST-BSW-VALUE            PIC S9(3)V9(4).
018300*
018400     10  OST-SELL-SWING-COUNT        PIC 9(02).
018500     10  OST-SELL-SWING-TABLE.
018600         15  OST-SELL-SWING-ENTRY OCCURS 5 TIMES
018700                     INDEXED BY OST-SSW-NDX.
018800             20  OST-SSW-RANGE.
018900                 25  OST-SSW-MIN-PRICE    PIC S9(9)V99.
019000                 25  OST-SSW-MAX-PRICE    PIC S9(9)V99.
019100             20  OST-SSW-RANGE-LEGACY REDEFINES OST-SSW-RANGE.
019200                 25  OST-SSW-COND-CODE    PIC XX.
019300                 25  OST-SSW-COND-PRICE    PIC S9(9)V99.
019400             20  OST-SSW-VALUE            PIC S9(3)V9(4).
019500*
019600     10  FILLER                      PIC X(10).
