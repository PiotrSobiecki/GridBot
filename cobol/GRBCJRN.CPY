000100*--------------------------------------------------------------*
000200*                                                               *
000300*               @BANNER_START@                                  *
000400*      grbcjrn.cpy                                              *
000500*      Grid Order Batch Execution System - MERIDIAN CLEARING    *
000600*      Transaction journal record - one entry per trade fired.  *
000700*               @BANNER_END@                                    *
000800*                                                               *
000900*--------------------------------------------------------------*
001000*
001100* FUNCTION -
001200*     Layout of the JRNLOUT output file.  GRBDRV writes one of
001300*     these every time GRBALG reports back that a trade fired -
001400*     an opening BUY or SHORT leg, or a closing SELL or BUYBACK
001500*     leg.  Closing legs carry a non-zero JRN-PROFIT; opening
001600*     legs always carry JRN-PROFIT zero.
001700*
001800*     Fields start at level 10, not 05, because this record is
001900*     copied two ways - once as the JRNLOUT output record, and
002000*     once as a single repeating row under a caller-owned
002100*     OCCURS entry (see GRBDRV-WS-JRN-TABLE and GRBALG's own
002200*     LK-JRN-TABLE).  The 10 start lets the row nest under the
002300*     05-level OCCURS entry instead of landing beside it.
002400*
002500* AMENDMENT HISTORY -
002600*     DATE       PGMR        REQUEST    REMARKS
002700*     03/14/91   D.WOJCIK    DP-0114    ORIGINAL LAYOUT
002800*     02/03/99   M.FERRANTE  DP-0733    RELEVEL BODY TO 10 SO ROW
002900*                            NESTS UNDER AN OCCURS WRAPPER WHEN
003000*                            COPIED INTO A TABLE - SEE GRBDRV/ALG
003100*
003200 01  JRN-JOURNAL-ENTRY.
003300     10  JRN-TICK-SEQ                PIC 9(07).
003400     10  JRN-ORDER-ID                PIC X(10).
003500     10  JRN-TXN-TYPE                PIC X(08).
003600         88  JRN-TXN-IS-BUY                  VALUE 'BUY'.
003700         88  JRN-TXN-IS-SELL                 VALUE 'SELL'.
003800         88  JRN-TXN-IS-SHORT                VALUE 'SHORT'.
003900         88  JRN-TXN-IS-BUYBACK              VALUE 'BUYBACK'.
004000     10  JRN-PRICE                   PIC S9(9)V99.
004100     10  JRN-AMOUNT                  PIC S9(7)V9(8).
004200     10  JRN-VALUE                   PIC S9(9)V99.
004300     10  JRN-PROFIT                  PIC S9(9)V99.
004400     10  JRN-TREND                   PIC 9(03).
004500     10  FILLER                      PIC X(09).
